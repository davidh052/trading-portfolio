000100*(c) 1987,2024 BILLPRO SECURITIES DATA CENTER. ALL RIGHTS RESERVED.
000200*
000300*	THIS IS UNPUBLISHED PROPRIETARY
000400*	SOURCE CODE OF BILLPRO SECURITIES
000500*	The copyright notice above does not
000600*	evidence any actual or intended
000700*	publication of such source code.
000800*
000900* #ident	"@(#) batch/atmi/STOCKAPP/TXNVAL.cbl	$Revision: 2.6 $"
001000* static	char	sccsid[] = "@(#) batch/STOCKAPP/TXNVAL.cbl	$Revision: 2.6 $";
001100*
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID. TXNVAL.
001400 AUTHOR. D M WARE.
001500 INSTALLATION. BILLPRO SECURITIES DATA CENTER.
001600 DATE-WRITTEN. 03/01/1989.
001700 DATE-COMPILED.
001800 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
001900******************************************************************
002000* TXNVAL -- PORTFOLIO VALUATION AND PERFORMANCE CALCULATOR        *
002100*                                                                *
002200* LOADS THE CURRENT MARKET PRICE FILE INTO A TABLE, THEN READS    *
002300* THE HOLDING MASTER IN ACCOUNT-ID ORDER AND VALUES EACH          *
002400* HOLDING AT THE CURRENT MARKET PRICE (FALLING BACK TO THE        *
002500* AVERAGE COST WHEN NO QUOTE IS ON FILE), PRODUCING THE           *
002600* VALUATION REPORT WITH PER-ACCOUNT AND GRAND TOTALS.             *
002700******************************************************************
002800* C H A N G E   L O G                                           *
002900*----------------------------------------------------------------*
003000* 03/01/89 DMW STK-0130 ORIGINAL CODING - REPLACES THE ON-LINE   *
003100*              FUNDPRSR QUOTE SERVER WITH A BATCH VALUATION RUN. *
003200* 10/12/89 DMW STK-0139 HOLDINGS WITH NO QUOTE NOW VALUE AT      *
003300*              AVERAGE COST INSTEAD OF ZERO.                    *
003400* 06/08/91 RBC STK-0171 GAIN/LOSS PERCENT NOW SUPPRESSED (SHOWN  *
003500*              AS ZERO) WHEN THE COST BASIS IS ZERO.             *
003600* 02/14/94 PQT STK-0214 PRICE TABLE ENLARGED TO 3000 SYMBOLS.    *
003700* 08/03/96 LKN STK-0248 GRAND TOTAL PAGE NOW PRINTS EVEN WHEN    *
003800*              THE HOLDING MASTER IS EMPTY.                     *
003900* 10/19/98 LKN STK-0271 Y2K - REPORT DATE STAMP NOW CARRIES THE  *
004000*              FULL 4-DIGIT YEAR.                                *
004100* 02/03/99 LKN STK-0276 Y2K - CONFIRMED CLEAN AFTER THE CENTURY  *
004200*              ROLLOVER DRY RUN.                                 *
004300* 05/17/01 MTV STK-0298 HOLDING MASTER NOW ASSUMED SORTED BY     *
004400*              ACCOUNT-ID; THE OLD RANDOM-READ LOOKUP WAS         *
004500*              DROPPED IN FAVOUR OF A STRAIGHT SEQUENTIAL PASS.  *
004600* 07/22/04 MTV STK-0324 MARKET VALUE AND COST BASIS NOW ROUNDED  *
004700*              TO THE PENNY BEFORE THE GAIN/LOSS SUBTRACTION.    *
004800* 11/30/08 SGH STK-0372 ACCOUNT MASTER JOIN ADDED SO THE REPORT  *
004900*              CAN PRINT THE ACCOUNT NAME ON EACH BREAK LINE.    *
005000* 04/09/13 ACP STK-0436 GAIN/LOSS PERCENT NOW ROUNDED HALF-UP TO *
005100*              TWO DECIMALS PER THE FINANCE RECONCILIATION SPEC. *
005200* 09/14/17 ACP STK-0471 SYMBOL LOOKUP NOW FOLDS TO UPPER CASE    *
005300*              BEFORE SEARCHING THE PRICE TABLE.                 *
005400* 03/11/19 SGH STK-0479 REPORT LINE WIDENED TO 150 BYTES. ACCOUNT*
005500*              AND GRAND TOTAL LINES NOW CARRY THE CASH BALANCE  *
005600*              INTO A TOTAL ACCOUNT VALUE, A HOLDINGS COUNT AND  *
005700*              A TOTAL GAIN/LOSS PERCENT PER THE RECONCILIATION  *
005800*              DESK'S STANDING REQUEST.                          *
005900* 05/09/19 SGH STK-0480 TABLE-SEARCH LOOPS RECAST AS GO TO        *
006000*              SEARCH PARAGRAPHS TO MATCH THE SHOP'S STANDARD    *
006100*              SEQUENTIAL-LOOP STYLE.                            *
006200* 06/03/19 ACP STK-0486 PRICE LOOKUP NOW RETURNS A REC-FOUND/     *
006300*              REC-NOT-FOUND CODE LIKE THE OLD ON-LINE SERVICES   *
006400*              INSTEAD OF TESTING THE TABLE INDEX DIRECTLY.       *
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER.  USL-486.
006900 OBJECT-COMPUTER.  USL-486.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200*
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT ACCT-FILE ASSIGN TO ACCTMSTR
007600         ORGANIZATION IS SEQUENTIAL
007700         ACCESS MODE IS SEQUENTIAL
007800         FILE STATUS IS ACCT-STATUS.
007900     SELECT HLD-FILE ASSIGN TO HLDMSTR
008000         ORGANIZATION IS SEQUENTIAL
008100         ACCESS MODE IS SEQUENTIAL
008200         FILE STATUS IS HLD-STATUS.
008300     SELECT PRC-FILE ASSIGN TO PRCQUOTE
008400         ORGANIZATION IS SEQUENTIAL
008500         ACCESS MODE IS SEQUENTIAL
008600         FILE STATUS IS PRC-STATUS.
008700     SELECT VAL-FILE ASSIGN TO VALRPT
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS VAL-STATUS.
009000*
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  ACCT-FILE.
009400     COPY ACCTREC.
009500*
009600 FD  HLD-FILE.
009700     COPY HLDREC.
009800*
009900 FD  PRC-FILE.
010000     COPY PRCREC.
010100*
010200 FD  VAL-FILE.
010300 01  VAL-PRINT-LINE                    PIC X(150).
010400*
010500 WORKING-STORAGE SECTION.
010600******************************************************************
010700* FILE STATUS BYTES                                              *
010800******************************************************************
010900 01  FILE-STATUSES.
011000     05  ACCT-STATUS                   PIC X(02) VALUE SPACES.
011100     05  HLD-STATUS                    PIC X(02) VALUE SPACES.
011200     05  PRC-STATUS                    PIC X(02) VALUE SPACES.
011300     05  VAL-STATUS                    PIC X(02) VALUE SPACES.
011400******************************************************************
011500* RUN SWITCHES                                                   *
011600******************************************************************
011700 01  WS-SWITCHES.
011800     05  WS-HLD-EOF-SW                 PIC X(01) VALUE 'N'.
011900         88  WS-HLD-EOF                    VALUE 'Y'.
012000     05  WS-FIRST-HLD-SW                PIC X(01) VALUE 'Y'.
012100         88  WS-FIRST-HLD                   VALUE 'Y'.
012200******************************************************************
012300* RUN COUNTERS (COMP PER SHOP STANDARD)                          *
012400******************************************************************
012500 01  WS-COUNTERS COMP.
012600     05  WS-HOLDINGS-READ              PIC S9(07) VALUE ZERO.
012700     05  WS-HOLDINGS-VALUED            PIC S9(07) VALUE ZERO.
012800     05  WS-ACCT-TABLE-COUNT           PIC S9(07) VALUE ZERO.
012900     05  WS-PRC-TABLE-COUNT            PIC S9(07) VALUE ZERO.
013000     05  ACCT-IDX                      PIC S9(07) VALUE ZERO.
013100     05  PRC-IDX                       PIC S9(07) VALUE ZERO.
013200     05  WS-FOUND-ACCT-IDX             PIC S9(07) VALUE ZERO.
013300     05  WS-PRC-FOUND-CDE              PIC S9(09) VALUE ZERO.
013400     05  WS-FOUND-PRC-IDX              PIC S9(07) VALUE ZERO.
013500     05  WS-ACCT-HOLDINGS-CT           PIC S9(05) VALUE ZERO.
013600     05  WS-GRAND-HOLDINGS-CT          PIC S9(07) VALUE ZERO.
013700******************************************************************
013800* ACCOUNT MASTER IN-MEMORY TABLE (FOR THE ACCOUNT-NAME AND       *
013900* CASH-BALANCE JOIN)                                              *
014000******************************************************************
014100 01  ACCOUNT-TABLE.
014200     05  ACCT-TABLE-ENTRY OCCURS 1 TO 2000 TIMES
014300             DEPENDING ON WS-ACCT-TABLE-COUNT.
014400         10  TBL-ACCT-ID               PIC 9(06).
014500         10  TBL-ACCT-NAME             PIC X(30).
014600         10  TBL-ACCT-CASH-BALANCE     PIC S9(13)V99.
014700 01  TBL-ACCT-ID-ALPHA REDEFINES TBL-ACCT-ID PIC X(06).
014800******************************************************************
014900* MARKET PRICE IN-MEMORY TABLE, KEYED BY SYMBOL                  *
015000******************************************************************
015100 01  PRICE-TABLE.
015200     05  PRC-TABLE-ENTRY OCCURS 1 TO 3000 TIMES
015300             DEPENDING ON WS-PRC-TABLE-COUNT.
015400         10  TBL-PRC-SYMBOL            PIC X(10).
015500         10  TBL-PRC-PRICE             PIC S9(13)V99.
015600 01  TBL-PRC-SYMBOL-NUM REDEFINES TBL-PRC-SYMBOL PIC 9(10).
015700******************************************************************
015800* PER-HOLDING AND PER-ACCOUNT VALUATION WORK FIELDS               *
015900******************************************************************
016000 COPY VALWORK.
016100 01  WS-BREAK-FIELDS.
016200     05  WS-BREAK-ACCT-ID              PIC 9(06) VALUE ZERO.
016300     05  WS-BREAK-ACCT-NAME            PIC X(30) VALUE SPACES.
016400     05  WS-BREAK-ACCT-CASH-BALANCE    PIC S9(13)V99 VALUE ZERO.
016500     05  WS-ACCT-MARKET-VALUE          PIC S9(13)V99 VALUE ZERO.
016600     05  WS-ACCT-COST-BASIS            PIC S9(13)V99 VALUE ZERO.
016700     05  WS-ACCT-GAIN-LOSS             PIC S9(13)V99 VALUE ZERO.
016800     05  WS-ACCT-TOTAL-VALUE           PIC S9(13)V99 VALUE ZERO.
016900     05  WS-ACCT-GAIN-LOSS-PCT         PIC S9(05)V99 VALUE ZERO.
017000 01  WS-GRAND-TOTALS.
017100     05  WS-GRAND-MARKET-VALUE         PIC S9(13)V99 VALUE ZERO.
017200     05  WS-GRAND-COST-BASIS           PIC S9(13)V99 VALUE ZERO.
017300     05  WS-GRAND-GAIN-LOSS            PIC S9(13)V99 VALUE ZERO.
017400     05  WS-GRAND-CASH-BALANCE         PIC S9(13)V99 VALUE ZERO.
017500     05  WS-GRAND-TOTAL-VALUE          PIC S9(13)V99 VALUE ZERO.
017600     05  WS-GRAND-GAIN-LOSS-PCT        PIC S9(05)V99 VALUE ZERO.
017700 01  WS-SYMBOL-UC                      PIC X(10) VALUE SPACES.
017800******************************************************************
017900* VALUATION REPORT PRINT LINE FAMILY                              *
018000* THREE REDEFINES OF THE SAME 150-BYTE AREA.                      *
018100******************************************************************
018200 01  VAL-LINE-AREA.
018300     05  FILLER                        PIC X(150).
018400 01  VAL-DETAIL-LINE REDEFINES VAL-LINE-AREA.
018500     05  VDL-SYMBOL                    PIC X(10).
018600     05  FILLER                        PIC X(01).
018700     05  VDL-QUANTITY                  PIC Z(07)9.9999-.
018800     05  FILLER                        PIC X(01).
018900     05  VDL-CURRENT-PRICE             PIC Z(09)9.99-.
019000     05  FILLER                        PIC X(01).
019100     05  VDL-MARKET-VALUE              PIC Z(09)9.99-.
019200     05  FILLER                        PIC X(01).
019300     05  VDL-COST-BASIS                PIC Z(09)9.99-.
019400     05  FILLER                        PIC X(01).
019500     05  VDL-GAIN-LOSS                 PIC Z(09)9.99-.
019600     05  FILLER                        PIC X(01).
019700     05  VDL-GAIN-LOSS-PCT             PIC ZZZ9.99-.
019800     05  FILLER                        PIC X(01).
019900     05  VDL-PRICE-SOURCE              PIC X(09).
020000     05  FILLER                        PIC X(44).
020100 01  VAL-ACCOUNT-TOTAL-LINE REDEFINES VAL-LINE-AREA.
020200     05  FILLER                        PIC X(04).
020300     05  VAT-LABEL                     PIC X(10) VALUE
020400             'ACCOUNT ='.
020500     05  VAT-ACCT-ID                   PIC Z(05)9.
020600     05  FILLER                        PIC X(01).
020700     05  VAT-ACCT-NAME                 PIC X(30).
020800     05  VAT-MV-LBL                    PIC X(04) VALUE 'MV='.
020900     05  VAT-MARKET-VALUE              PIC Z(09)9.99-.
021000     05  FILLER                        PIC X(01).
021100     05  VAT-CB-LBL                    PIC X(04) VALUE 'CB='.
021200     05  VAT-COST-BASIS                PIC Z(09)9.99-.
021300     05  FILLER                        PIC X(01).
021400     05  VAT-GL-LBL                    PIC X(04) VALUE 'GL='.
021500     05  VAT-GAIN-LOSS                 PIC Z(09)9.99-.
021600     05  FILLER                        PIC X(01).
021700     05  VAT-HC-LBL                    PIC X(04) VALUE 'HC='.
021800     05  VAT-HOLDINGS-CT               PIC Z(04)9.
021900     05  FILLER                        PIC X(01).
022000     05  VAT-TV-LBL                    PIC X(04) VALUE 'TV='.
022100     05  VAT-TOTAL-VALUE               PIC Z(09)9.99-.
022200     05  FILLER                        PIC X(01).
022300     05  VAT-GLP-LBL                   PIC X(04) VALUE 'GLP='.
022400     05  VAT-GAIN-LOSS-PCT             PIC ZZZ9.99-.
022500     05  FILLER                        PIC X(01).
022600 01  VAL-GRAND-TOTAL-LINE REDEFINES VAL-LINE-AREA.
022700     05  FILLER                        PIC X(04).
022800     05  VGT-LABEL                     PIC X(24) VALUE
022900             '*** PORTFOLIO TOTALS ***'.
023000     05  VGT-MV-LBL                    PIC X(04) VALUE 'MV='.
023100     05  VGT-MARKET-VALUE              PIC Z(09)9.99-.
023200     05  FILLER                        PIC X(01).
023300     05  VGT-CB-LBL                    PIC X(04) VALUE 'CB='.
023400     05  VGT-COST-BASIS                PIC Z(09)9.99-.
023500     05  FILLER                        PIC X(01).
023600     05  VGT-GL-LBL                    PIC X(04) VALUE 'GL='.
023700     05  VGT-GAIN-LOSS                 PIC Z(09)9.99-.
023800     05  FILLER                        PIC X(01).
023900     05  VGT-HC-LBL                    PIC X(04) VALUE 'HC='.
024000     05  VGT-HOLDINGS-CT               PIC Z(06)9.
024100     05  FILLER                        PIC X(01).
024200     05  VGT-TV-LBL                    PIC X(04) VALUE 'TV='.
024300     05  VGT-TOTAL-VALUE               PIC Z(09)9.99-.
024400     05  FILLER                        PIC X(01).
024500     05  VGT-GLP-LBL                   PIC X(04) VALUE 'GLP='.
024600     05  VGT-GAIN-LOSS-PCT             PIC ZZZ9.99-.
024700     05  FILLER                        PIC X(22).
024800*
024900 77  REC-FOUND                         PIC S9(9) COMP-5 VALUE 1.
025000 77  REC-NOT-FOUND                     PIC S9(9) COMP-5 VALUE 2.
025100*
025200 LINKAGE SECTION.
025300*
025400 PROCEDURE DIVISION.
025500******************************************************************
025600* 1000 SERIES -- MAIN LINE                                       *
025700******************************************************************
025800 1000-MAIN-LINE.
025900     PERFORM 1100-OPEN-FILES          THRU 1100-EXIT.
026000     PERFORM 2000-LOAD-ACCOUNTS       THRU 2000-EXIT.
026100     PERFORM 2100-LOAD-PRICES         THRU 2100-EXIT.
026200     PERFORM 3000-READ-HOLDING        THRU 3000-EXIT.
026300     PERFORM 4000-VALUE-ONE-HOLDING   THRU 4000-EXIT
026400         UNTIL WS-HLD-EOF.
026500     PERFORM 7100-WRITE-ACCOUNT-TOTALS THRU 7100-EXIT.
026600     PERFORM 9000-GRAND-TOTALS        THRU 9000-EXIT.
026700     PERFORM 1900-CLOSE-FILES         THRU 1900-EXIT.
026800     STOP RUN.
026900*
027000 1100-OPEN-FILES.
027100     OPEN INPUT  HLD-FILE.
027200     OPEN OUTPUT VAL-FILE.
027300 1100-EXIT.
027400     EXIT.
027500*
027600 1900-CLOSE-FILES.
027700     CLOSE HLD-FILE.
027800     CLOSE VAL-FILE.
027900 1900-EXIT.
028000     EXIT.
028100******************************************************************
028200* 2000 SERIES -- LOAD THE ACCOUNT AND PRICE MASTERS INTO MEMORY   *
028300******************************************************************
028400 2000-LOAD-ACCOUNTS.
028500     MOVE ZERO TO WS-ACCT-TABLE-COUNT.
028600     OPEN INPUT ACCT-FILE.
028700 2010-READ-ACCOUNT.
028800     READ ACCT-FILE
028900         AT END GO TO 2000-EXIT.
029000     IF ACCT-STATUS NOT = '00' AND ACCT-STATUS NOT = '10'
029100         DISPLAY 'TXNVAL - ACCT-FILE READ ERROR ' ACCT-STATUS
029200         GO TO 2000-EXIT
029300     END-IF.
029400     ADD 1 TO WS-ACCT-TABLE-COUNT.
029500     SET ACCT-IDX TO WS-ACCT-TABLE-COUNT.
029600     MOVE ACCT-ID             TO TBL-ACCT-ID (ACCT-IDX).
029700     MOVE ACCT-NAME           TO TBL-ACCT-NAME (ACCT-IDX).
029800     MOVE ACCT-CASH-BALANCE   TO TBL-ACCT-CASH-BALANCE (ACCT-IDX).
029900     GO TO 2010-READ-ACCOUNT.
030000 2000-EXIT.
030100     CLOSE ACCT-FILE.
030200     EXIT.
030300*
030400 2100-LOAD-PRICES.
030500     MOVE ZERO TO WS-PRC-TABLE-COUNT.
030600     OPEN INPUT PRC-FILE.
030700 2110-READ-PRICE.
030800     READ PRC-FILE
030900         AT END GO TO 2100-EXIT.
031000     IF PRC-STATUS NOT = '00' AND PRC-STATUS NOT = '10'
031100         DISPLAY 'TXNVAL - PRC-FILE READ ERROR ' PRC-STATUS
031200         GO TO 2100-EXIT
031300     END-IF.
031400     ADD 1 TO WS-PRC-TABLE-COUNT.
031500     SET PRC-IDX TO WS-PRC-TABLE-COUNT.
031600     MOVE FUNCTION UPPER-CASE(PRC-SYMBOL)
031700         TO TBL-PRC-SYMBOL (PRC-IDX).
031800     MOVE PRC-PRICE TO TBL-PRC-PRICE (PRC-IDX).
031900     GO TO 2110-READ-PRICE.
032000 2100-EXIT.
032100     CLOSE PRC-FILE.
032200     EXIT.
032300******************************************************************
032400* 3000 SERIES -- READ THE NEXT HOLDING MASTER RECORD              *
032500******************************************************************
032600 3000-READ-HOLDING.
032700     READ HLD-FILE
032800         AT END
032900             MOVE 'Y' TO WS-HLD-EOF-SW
033000             GO TO 3000-EXIT.
033100     IF HLD-STATUS NOT = '00'
033200         DISPLAY 'TXNVAL - HLD-FILE READ ERROR ' HLD-STATUS
033300         MOVE 'Y' TO WS-HLD-EOF-SW
033400         GO TO 3000-EXIT
033500     END-IF.
033600     ADD 1 TO WS-HOLDINGS-READ.
033700 3000-EXIT.
033800     EXIT.
033900******************************************************************
034000* 4000 SERIES -- VALUE ONE HOLDING, ACCUMULATE TOTALS, AND BREAK  *
034100* ON ACCOUNT-ID BEFORE READING THE NEXT RECORD.                   *
034200******************************************************************
034300 4000-VALUE-ONE-HOLDING.
034400     PERFORM 7000-CHECK-ACCOUNT-BREAK THRU 7000-EXIT.
034500     PERFORM 4100-PRICE-HOLDING       THRU 4100-EXIT.
034600     PERFORM 6000-WRITE-DETAIL-LINE   THRU 6000-EXIT.
034700     ADD 1 TO WS-HOLDINGS-VALUED.
034800     PERFORM 3000-READ-HOLDING        THRU 3000-EXIT.
034900 4000-EXIT.
035000     EXIT.
035100*
035200 4100-PRICE-HOLDING.
035300     MOVE FUNCTION UPPER-CASE(HLD-SYMBOL) TO WS-SYMBOL-UC.
035400     PERFORM 4200-FIND-PRICE THRU 4200-EXIT.
035500     IF WS-PRC-FOUND-CDE = REC-FOUND
035600         MOVE TBL-PRC-PRICE (WS-FOUND-PRC-IDX) TO
035700             VAL-CURRENT-PRICE
035800         MOVE 'QUOTED   ' TO VDL-PRICE-SOURCE
035900     ELSE
036000         MOVE HLD-AVG-COST TO VAL-CURRENT-PRICE
036100         MOVE 'AVG COST ' TO VDL-PRICE-SOURCE
036200     END-IF.
036300     COMPUTE VAL-MARKET-VALUE ROUNDED =
036400         HLD-QUANTITY * VAL-CURRENT-PRICE.
036500     COMPUTE VAL-COST-BASIS ROUNDED =
036600         HLD-QUANTITY * HLD-AVG-COST.
036700     COMPUTE VAL-GAIN-LOSS ROUNDED =
036800         VAL-MARKET-VALUE - VAL-COST-BASIS.
036900     IF VAL-COST-BASIS = ZERO
037000         MOVE ZERO TO VAL-GAIN-LOSS-PCT
037100     ELSE
037200         COMPUTE VAL-GAIN-LOSS-PCT ROUNDED =
037300             (VAL-GAIN-LOSS / VAL-COST-BASIS) * 100
037400     END-IF.
037500     ADD VAL-MARKET-VALUE TO WS-ACCT-MARKET-VALUE.
037600     ADD VAL-COST-BASIS   TO WS-ACCT-COST-BASIS.
037700     ADD VAL-GAIN-LOSS    TO WS-ACCT-GAIN-LOSS.
037800     ADD 1                TO WS-ACCT-HOLDINGS-CT.
037900     ADD VAL-MARKET-VALUE TO WS-GRAND-MARKET-VALUE.
038000     ADD VAL-COST-BASIS   TO WS-GRAND-COST-BASIS.
038100     ADD VAL-GAIN-LOSS    TO WS-GRAND-GAIN-LOSS.
038200     ADD 1                TO WS-GRAND-HOLDINGS-CT.
038300 4100-EXIT.
038400     EXIT.
038500*
038600 4200-FIND-PRICE.
038700     MOVE ZERO TO WS-FOUND-PRC-IDX.
038800     MOVE REC-NOT-FOUND TO WS-PRC-FOUND-CDE.
038900     IF WS-PRC-TABLE-COUNT = ZERO
039000         GO TO 4200-EXIT
039100     END-IF.
039200     MOVE 1 TO PRC-IDX.
039300 4210-SEARCH-PRICE.
039400     IF PRC-IDX > WS-PRC-TABLE-COUNT
039500         GO TO 4200-EXIT
039600     END-IF.
039700     IF TBL-PRC-SYMBOL (PRC-IDX) = WS-SYMBOL-UC
039800         MOVE PRC-IDX TO WS-FOUND-PRC-IDX
039900         MOVE REC-FOUND TO WS-PRC-FOUND-CDE
040000         GO TO 4200-EXIT
040100     END-IF.
040200     ADD 1 TO PRC-IDX.
040300     GO TO 4210-SEARCH-PRICE.
040400 4200-EXIT.
040500     EXIT.
040600*
040700 4300-FIND-ACCOUNT-NAME.
040800     MOVE SPACES TO WS-BREAK-ACCT-NAME.
040900     MOVE ZERO TO WS-BREAK-ACCT-CASH-BALANCE.
041000     IF WS-ACCT-TABLE-COUNT = ZERO
041100         GO TO 4300-EXIT
041200     END-IF.
041300     MOVE 1 TO ACCT-IDX.
041400 4310-SEARCH-ACCOUNT.
041500     IF ACCT-IDX > WS-ACCT-TABLE-COUNT
041600         GO TO 4300-EXIT
041700     END-IF.
041800     IF TBL-ACCT-ID (ACCT-IDX) = WS-BREAK-ACCT-ID
041900         MOVE TBL-ACCT-NAME (ACCT-IDX) TO WS-BREAK-ACCT-NAME
042000         MOVE TBL-ACCT-CASH-BALANCE (ACCT-IDX) TO
042100             WS-BREAK-ACCT-CASH-BALANCE
042200         GO TO 4300-EXIT
042300     END-IF.
042400     ADD 1 TO ACCT-IDX.
042500     GO TO 4310-SEARCH-ACCOUNT.
042600 4300-EXIT.
042700     EXIT.
042800******************************************************************
042900* 6000 SERIES -- WRITE ONE VALUATION DETAIL LINE                 *
043000******************************************************************
043100 6000-WRITE-DETAIL-LINE.
043200     MOVE HLD-SYMBOL         TO VDL-SYMBOL.
043300     MOVE HLD-QUANTITY       TO VDL-QUANTITY.
043400     MOVE VAL-CURRENT-PRICE  TO VDL-CURRENT-PRICE.
043500     MOVE VAL-MARKET-VALUE   TO VDL-MARKET-VALUE.
043600     MOVE VAL-COST-BASIS     TO VDL-COST-BASIS.
043700     MOVE VAL-GAIN-LOSS      TO VDL-GAIN-LOSS.
043800     MOVE VAL-GAIN-LOSS-PCT  TO VDL-GAIN-LOSS-PCT.
043900     WRITE VAL-PRINT-LINE FROM VAL-DETAIL-LINE.
044000 6000-EXIT.
044100     EXIT.
044200******************************************************************
044300* 7000 SERIES -- ACCOUNT-ID CONTROL BREAK ON THE HOLDING MASTER  *
044400******************************************************************
044500 7000-CHECK-ACCOUNT-BREAK.
044600     IF WS-FIRST-HLD
044700         MOVE 'N' TO WS-FIRST-HLD-SW
044800         MOVE HLD-ACCT-ID TO WS-BREAK-ACCT-ID
044900         PERFORM 4300-FIND-ACCOUNT-NAME THRU 4300-EXIT
045000         MOVE ZERO TO WS-ACCT-MARKET-VALUE
045100         MOVE ZERO TO WS-ACCT-COST-BASIS
045200         MOVE ZERO TO WS-ACCT-GAIN-LOSS
045300         MOVE ZERO TO WS-ACCT-HOLDINGS-CT
045400         GO TO 7000-EXIT
045500     END-IF.
045600     IF HLD-ACCT-ID NOT = WS-BREAK-ACCT-ID
045700         PERFORM 7100-WRITE-ACCOUNT-TOTALS THRU 7100-EXIT
045800         MOVE HLD-ACCT-ID TO WS-BREAK-ACCT-ID
045900         PERFORM 4300-FIND-ACCOUNT-NAME THRU 4300-EXIT
046000         MOVE ZERO TO WS-ACCT-MARKET-VALUE
046100         MOVE ZERO TO WS-ACCT-COST-BASIS
046200         MOVE ZERO TO WS-ACCT-GAIN-LOSS
046300         MOVE ZERO TO WS-ACCT-HOLDINGS-CT
046400     END-IF.
046500 7000-EXIT.
046600     EXIT.
046700*
046800 7100-WRITE-ACCOUNT-TOTALS.
046900     IF WS-HOLDINGS-READ = ZERO
047000         GO TO 7100-EXIT
047100     END-IF.
047200     COMPUTE WS-ACCT-TOTAL-VALUE ROUNDED =
047300         WS-BREAK-ACCT-CASH-BALANCE + WS-ACCT-MARKET-VALUE.
047400     IF WS-ACCT-COST-BASIS = ZERO
047500         MOVE ZERO TO WS-ACCT-GAIN-LOSS-PCT
047600     ELSE
047700         COMPUTE WS-ACCT-GAIN-LOSS-PCT ROUNDED =
047800             (WS-ACCT-GAIN-LOSS / WS-ACCT-COST-BASIS) * 100
047900     END-IF.
048000     ADD WS-BREAK-ACCT-CASH-BALANCE TO WS-GRAND-CASH-BALANCE.
048100     MOVE WS-BREAK-ACCT-ID     TO VAT-ACCT-ID.
048200     MOVE WS-BREAK-ACCT-NAME   TO VAT-ACCT-NAME.
048300     MOVE WS-ACCT-MARKET-VALUE TO VAT-MARKET-VALUE.
048400     MOVE WS-ACCT-COST-BASIS   TO VAT-COST-BASIS.
048500     MOVE WS-ACCT-GAIN-LOSS    TO VAT-GAIN-LOSS.
048600     MOVE WS-ACCT-HOLDINGS-CT  TO VAT-HOLDINGS-CT.
048700     MOVE WS-ACCT-TOTAL-VALUE  TO VAT-TOTAL-VALUE.
048800     MOVE WS-ACCT-GAIN-LOSS-PCT TO VAT-GAIN-LOSS-PCT.
048900     WRITE VAL-PRINT-LINE FROM VAL-ACCOUNT-TOTAL-LINE.
049000 7100-EXIT.
049100     EXIT.
049200******************************************************************
049300* 9000 SERIES -- GRAND TOTAL LINE ACROSS ALL ACCOUNTS            *
049400******************************************************************
049500 9000-GRAND-TOTALS.
049600     COMPUTE WS-GRAND-TOTAL-VALUE ROUNDED =
049700         WS-GRAND-CASH-BALANCE + WS-GRAND-MARKET-VALUE.
049800     IF WS-GRAND-COST-BASIS = ZERO
049900         MOVE ZERO TO WS-GRAND-GAIN-LOSS-PCT
050000     ELSE
050100         COMPUTE WS-GRAND-GAIN-LOSS-PCT ROUNDED =
050200             (WS-GRAND-GAIN-LOSS / WS-GRAND-COST-BASIS) * 100
050300     END-IF.
050400     MOVE WS-GRAND-MARKET-VALUE TO VGT-MARKET-VALUE.
050500     MOVE WS-GRAND-COST-BASIS   TO VGT-COST-BASIS.
050600     MOVE WS-GRAND-GAIN-LOSS    TO VGT-GAIN-LOSS.
050700     MOVE WS-GRAND-HOLDINGS-CT  TO VGT-HOLDINGS-CT.
050800     MOVE WS-GRAND-TOTAL-VALUE  TO VGT-TOTAL-VALUE.
050900     MOVE WS-GRAND-GAIN-LOSS-PCT TO VGT-GAIN-LOSS-PCT.
051000     WRITE VAL-PRINT-LINE FROM VAL-GRAND-TOTAL-LINE.
051100 9000-EXIT.
051200     EXIT.
