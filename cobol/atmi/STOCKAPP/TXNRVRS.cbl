000100*(c) 1987,2024 BILLPRO SECURITIES DATA CENTER. ALL RIGHTS RESERVED.
000200*
000300*	THIS IS UNPUBLISHED PROPRIETARY
000400*	SOURCE CODE OF BILLPRO SECURITIES
000500*	The copyright notice above does not
000600*	evidence any actual or intended
000700*	publication of such source code.
000800*
000900* #ident	"@(#) batch/atmi/STOCKAPP/TXNRVRS.cbl	$Revision: 1.7 $"
001000* static	char	sccsid[] = "@(#) batch/STOCKAPP/TXNRVRS.cbl	$Revision: 1.7 $";
001100*
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID. TXNRVRS.
001400 AUTHOR. R B CASTILLO.
001500 INSTALLATION. BILLPRO SECURITIES DATA CENTER.
001600 DATE-WRITTEN. 08/04/1988.
001700 DATE-COMPILED.
001800 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
001900******************************************************************
002000* TXNRVRS -- TRANSACTION REVERSAL ENGINE                         *
002100*                                                                *
002200* READS A FILE OF REVERSAL REQUESTS (ONE TRANSACTION-ID PER      *
002300* REQUEST), LOCATES THE ORIGINAL POSTING ON THE TRANSACTION      *
002400* MASTER, UNDOES ITS EFFECT ON CASH AND HOLDINGS, AND DROPS THE   *
002500* ORIGINAL TRANSACTION RECORD FROM THE MASTER.                   *
002600******************************************************************
002700* C H A N G E   L O G                                           *
002800*----------------------------------------------------------------*
002900* 08/04/88 RBC STK-0149 ORIGINAL CODING - REPLACES THE ON-LINE   *
003000*              FUNDUPSR ATMI SERVICE WITH A BATCH REVERSAL RUN.  *
003100* 02/17/89 RBC STK-0152 SELL REVERSAL NOW REBUILDS A DROPPED     *
003200*              HOLDING INSTEAD OF REJECTING THE REQUEST.         *
003300* 05/05/90 DMW STK-0168 REVERSAL OF A BUY NOW RECOMPUTES THE     *
003400*              MOVING-AVERAGE COST BACKWARDS INSTEAD OF JUST     *
003500*              SUBTRACTING THE QUANTITY.                        *
003600* 09/23/92 PQT STK-0197 WITHDRAWAL AND DEPOSIT REVERSALS ADDED - *
003700*              PREVIOUSLY ONLY BUY/SELL COULD BE REVERSED.       *
003800* 07/02/95 PQT STK-0230 REQUEST NOW REJECTS IF THE TRANSACTION-  *
003900*              ID IS NOT FOUND RATHER THAN ABENDING U0778.       *
004000* 04/11/97 LKN STK-0259 HOLDING TABLE ENLARGED TO 5000 ENTRIES   *
004100*              TO MATCH TXNPOST.                                 *
004200* 10/19/98 LKN STK-0271 Y2K - REVERSAL LOG DATE STAMP NOW CARRIES *
004300*              THE FULL 4-DIGIT YEAR.                            *
004400* 02/03/99 LKN STK-0275 Y2K - CONFIRMED CLEAN AFTER THE CENTURY   *
004500*              ROLLOVER DRY RUN ALONGSIDE TXNPOST.               *
004600* 11/14/02 MTV STK-0312 BUY REVERSAL NOW REJECTS IF IT WOULD     *
004700*              DRIVE THE HOLDING QUANTITY NEGATIVE.              *
004800* 06/09/05 MTV STK-0341 ACCOUNT TABLE ENLARGED TO 2000 ENTRIES   *
004900*              TO MATCH TXNPOST.                                 *
005000* 01/30/09 SGH STK-0379 SELL REVERSAL COST BASIS RECOMPUTE NOW   *
005100*              ROUNDED PER THE MOVING-AVERAGE-COST STANDARD.     *
005200* 08/19/12 SGH STK-0415 CASH UNDERFLOW ON WITHDRAWAL REVERSAL    *
005300*              NOW REJECTS INSTEAD OF POSTING A NEGATIVE BALANCE.*
005400* 03/27/16 ACP STK-0452 REVERSAL REGISTER NOW SHOWS THE ORIGINAL  *
005500*              TRANSACTION TYPE ALONGSIDE THE REVERSAL STATUS.   *
005600* 02/14/18 ACP STK-0460 SELL REVERSAL COST BASIS NO LONGER ADDS  *
005700*              THE RESTORED SHARES BACK IN AT THE TRANSACTION    *
005800*              PRICE - THEY NOW RE-ENTER THE HOLDING AT ZERO     *
005900*              INCREMENTAL COST PER THE RECONCILIATION DESK.     *
006000* 05/09/19 SGH STK-0478 TABLE-SEARCH AND MASTER-REWRITE LOOPS    *
006100*              RECAST AS GO TO SEARCH/REWRITE PARAGRAPHS TO      *
006200*              MATCH THE SHOP'S STANDARD SEQUENTIAL-LOOP STYLE.  *
006300* 06/03/19 ACP STK-0483 REMOVED THE STK-0312 REJECT ON A BUY      *
006400*              REVERSAL THAT WOULD DRIVE THE HOLDING QUANTITY     *
006500*              NEGATIVE, AND THE INSUFFICIENT-CASH REJECTS ON     *
006600*              SELL AND DEPOSIT REVERSALS - RECONCILIATION DESK   *
006700*              CONFIRMS NONE OF THE THREE ARE TO BE REJECTED;     *
006800*              A BUY REVERSAL BELOW THE HELD QUANTITY NOW JUST    *
006900*              DROPS THE HOLDING AND CASH IS ALWAYS RESTORED.     *
007000* 06/03/19 ACP STK-0485 ORIGINAL-TRANSACTION LOOKUP NOW RETURNS   *
007100*              A REC-FOUND/REC-NOT-FOUND CODE LIKE THE OLD        *
007200*              ON-LINE SERVICES INSTEAD OF TESTING THE INDEX.     *
007300* 06/17/19 ACP STK-0489 ACCOUNT AND HOLDING TABLES NOW CARRY THE  *
007400*              TYPE/BRANCH/SOURCE CODES AND OPEN/ACQUIRED/LAST-    *
007500*              MAINTAINED DATE STAMPS ADDED TO ACCTREC AND HLDREC  *
007600*              SO THEY SURVIVE THE LOAD/REWRITE ROUND TRIP.        *
007700******************************************************************
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000 SOURCE-COMPUTER.  USL-486.
008100 OBJECT-COMPUTER.  USL-486.
008200 SPECIAL-NAMES.
008300     C01 IS TOP-OF-FORM.
008400*
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700     SELECT ACCT-FILE ASSIGN TO ACCTMSTR
008800         ORGANIZATION IS SEQUENTIAL
008900         ACCESS MODE IS SEQUENTIAL
009000         FILE STATUS IS ACCT-STATUS.
009100     SELECT HLD-FILE ASSIGN TO HLDMSTR
009200         ORGANIZATION IS SEQUENTIAL
009300         ACCESS MODE IS SEQUENTIAL
009400         FILE STATUS IS HLD-STATUS.
009500     SELECT TXN-FILE ASSIGN TO TXNFILE
009600         ORGANIZATION IS SEQUENTIAL
009700         ACCESS MODE IS SEQUENTIAL
009800         FILE STATUS IS TXN-STATUS.
009900     SELECT RVQ-FILE ASSIGN TO RVRSQUE
010000         ORGANIZATION IS SEQUENTIAL
010100         ACCESS MODE IS SEQUENTIAL
010200         FILE STATUS IS RVQ-STATUS.
010300     SELECT RVL-FILE ASSIGN TO RVRSLOG
010400         ORGANIZATION IS LINE SEQUENTIAL
010500         FILE STATUS IS RVL-STATUS.
010600*
010700 DATA DIVISION.
010800 FILE SECTION.
010900 FD  ACCT-FILE.
011000     COPY ACCTREC.
011100*
011200 FD  HLD-FILE.
011300     COPY HLDREC.
011400*
011500 FD  TXN-FILE.
011600     COPY TXNREC.
011700*
011800 FD  RVQ-FILE.
011900 01  RVQ-REQUEST.
012000     05  RVQ-TXN-ID                    PIC 9(08).
012100     05  FILLER                        PIC X(08).
012200*
012300 FD  RVL-FILE.
012400 01  RVL-PRINT-LINE                    PIC X(132).
012500*
012600 WORKING-STORAGE SECTION.
012700******************************************************************
012800* FILE STATUS BYTES                                              *
012900******************************************************************
013000 01  FILE-STATUSES.
013100     05  ACCT-STATUS                   PIC X(02) VALUE SPACES.
013200     05  HLD-STATUS                    PIC X(02) VALUE SPACES.
013300     05  TXN-STATUS                    PIC X(02) VALUE SPACES.
013400     05  RVQ-STATUS                    PIC X(02) VALUE SPACES.
013500     05  RVL-STATUS                    PIC X(02) VALUE SPACES.
013600******************************************************************
013700* RUN SWITCHES                                                   *
013800******************************************************************
013900 01  WS-SWITCHES.
014000     05  WS-RVQ-EOF-SW                 PIC X(01) VALUE 'N'.
014100         88  WS-RVQ-EOF                    VALUE 'Y'.
014200******************************************************************
014300* RUN COUNTERS (COMP PER SHOP STANDARD)                          *
014400******************************************************************
014500 01  WS-COUNTERS COMP.
014600     05  WS-REQUESTS-READ              PIC S9(07) VALUE ZERO.
014700     05  WS-REQUESTS-REVERSED          PIC S9(07) VALUE ZERO.
014800     05  WS-REQUESTS-REJECTED          PIC S9(07) VALUE ZERO.
014900     05  WS-ACCT-TABLE-COUNT           PIC S9(07) VALUE ZERO.
015000     05  WS-HLD-TABLE-COUNT            PIC S9(07) VALUE ZERO.
015100     05  WS-TXN-TABLE-COUNT            PIC S9(07) VALUE ZERO.
015200     05  ACCT-IDX                      PIC S9(07) VALUE ZERO.
015300     05  HLD-IDX                       PIC S9(07) VALUE ZERO.
015400     05  TXN-IDX                       PIC S9(07) VALUE ZERO.
015500     05  WS-FOUND-ACCT-IDX             PIC S9(07) VALUE ZERO.
015600     05  WS-FOUND-HLD-IDX              PIC S9(07) VALUE ZERO.
015700     05  WS-TXN-FOUND-CDE              PIC S9(09) VALUE ZERO.
015800     05  WS-FOUND-TXN-IDX              PIC S9(07) VALUE ZERO.
015900******************************************************************
016000* ACCOUNT MASTER IN-MEMORY TABLE                                  *
016100******************************************************************
016200 01  ACCOUNT-TABLE.
016300     05  ACCT-TABLE-ENTRY OCCURS 1 TO 2000 TIMES
016400             DEPENDING ON WS-ACCT-TABLE-COUNT.
016500         10  TBL-ACCT-ID               PIC 9(06).
016600         10  TBL-ACCT-NAME             PIC X(30).
016700         10  TBL-ACCT-ACTIVE-CDE       PIC X(01).
016800         10  TBL-ACCT-CASH-BALANCE     PIC S9(13)V99.
016900         10  TBL-ACCT-TYPE-CDE         PIC X(02).
017000         10  TBL-ACCT-BRANCH-CDE       PIC X(04).
017100         10  TBL-ACCT-OPEN-DATE        PIC X(10).
017200         10  TBL-ACCT-LAST-MAINT-DATE  PIC X(10).
017300         10  TBL-ACCT-LAST-MAINT-USER  PIC X(08).
017400 01  TBL-ACCT-ID-ALPHA REDEFINES TBL-ACCT-ID PIC X(06).
017500******************************************************************
017600* HOLDING MASTER IN-MEMORY TABLE                                  *
017700******************************************************************
017800 01  HOLDING-TABLE.
017900     05  HLD-TABLE-ENTRY OCCURS 1 TO 5000 TIMES
018000             DEPENDING ON WS-HLD-TABLE-COUNT.
018100         10  TBL-HLD-ACCT-ID           PIC 9(06).
018200         10  TBL-HLD-SYMBOL            PIC X(10).
018300         10  TBL-HLD-QUANTITY          PIC S9(11)V9999.
018400         10  TBL-HLD-AVG-COST          PIC S9(13)V99.
018500         10  TBL-HLD-SOURCE-CDE        PIC X(01).
018600         10  TBL-HLD-ACQUIRED-DATE     PIC X(10).
018700         10  TBL-HLD-LAST-MAINT-DATE   PIC X(10).
018800         10  TBL-HLD-LAST-MAINT-USER   PIC X(08).
018900         10  TBL-HLD-ACTIVE-SW         PIC X(01) VALUE 'Y'.
019000             88  TBL-HLD-IS-ACTIVE         VALUE 'Y'.
019100             88  TBL-HLD-IS-DROPPED       VALUE 'N'.
019200 01  TBL-HLD-ACCT-ID-ALPHA REDEFINES TBL-HLD-ACCT-ID PIC X(06).
019300******************************************************************
019400* TRANSACTION MASTER IN-MEMORY TABLE. WHEN A TRANSACTION IS       *
019500* REVERSED, TBL-TXN-ACTIVE-SW IS SET TO 'N' SO THE 8000 REWRITE   *
019600* DROPS IT FROM THE NEW TRANSACTION MASTER.                       *
019700******************************************************************
019800 01  TRANSACTION-TABLE.
019900     05  TXN-TABLE-ENTRY OCCURS 1 TO 20000 TIMES
020000             DEPENDING ON WS-TXN-TABLE-COUNT.
020100         10  TBL-TXN-ID                PIC 9(08).
020200         10  TBL-TXN-ACCT-ID           PIC 9(06).
020300         10  TBL-TXN-TYPE-CDE          PIC X(10).
020400         10  TBL-TXN-SYMBOL            PIC X(10).
020500         10  TBL-TXN-QUANTITY          PIC S9(11)V9999.
020600         10  TBL-TXN-PRICE             PIC S9(13)V99.
020700         10  TBL-TXN-TOTAL-AMT         PIC S9(13)V99.
020800         10  TBL-TXN-FEES              PIC S9(13)V99.
020900         10  TBL-TXN-DATE              PIC X(10).
021000         10  TBL-TXN-ACTIVE-SW         PIC X(01) VALUE 'Y'.
021100             88  TBL-TXN-IS-ACTIVE         VALUE 'Y'.
021200             88  TBL-TXN-IS-REVERSED      VALUE 'N'.
021300 01  TBL-TXN-ID-ALPHA REDEFINES TBL-TXN-ID PIC X(08).
021400******************************************************************
021500* REVERSAL WORK FIELDS                                           *
021600******************************************************************
021700 01  WS-EDIT-FIELDS.
021800     05  WS-REJECT-SW                  PIC X(01) VALUE 'N'.
021900         88  WS-RVQ-REJECTED               VALUE 'Y'.
022000     05  WS-REJECT-REASON              PIC X(30) VALUE SPACES.
022100 01  WS-REVERSAL-FIELDS.
022200     05  WS-OLD-COST-BASIS             PIC S9(15)V99 VALUE ZERO.
022300     05  WS-NEW-COST-BASIS             PIC S9(15)V99 VALUE ZERO.
022400     05  WS-NEW-QUANTITY                PIC S9(11)V9999 VALUE ZERO.
022500     05  WS-NEW-AVG-COST                PIC S9(13)V99 VALUE ZERO.
022600     05  WS-TOTAL-COST                 PIC S9(13)V99 VALUE ZERO.
022700     05  WS-PROCEEDS                   PIC S9(13)V99 VALUE ZERO.
022800******************************************************************
022900* REVERSAL LOG PRINT LINE FAMILY                                 *
023000******************************************************************
023100 01  RVL-LINE-AREA.
023200     05  FILLER                        PIC X(132).
023300 01  RVL-DETAIL-LINE REDEFINES RVL-LINE-AREA.
023400     05  RVD-TXN-ID                    PIC Z(07)9.
023500     05  FILLER                        PIC X(02).
023600     05  RVD-ACCT-ID                   PIC Z(05)9.
023700     05  FILLER                        PIC X(02).
023800     05  RVD-ORIG-TYPE                 PIC X(10).
023900     05  FILLER                        PIC X(01).
024000     05  RVD-SYMBOL                    PIC X(10).
024100     05  FILLER                        PIC X(01).
024200     05  RVD-STATUS                    PIC X(10).
024300     05  RVD-REASON                    PIC X(40).
024400     05  FILLER                        PIC X(39).
024500 01  RVL-FINAL-TOTAL-LINE REDEFINES RVL-LINE-AREA.
024600     05  FILLER                        PIC X(04).
024700     05  RVF-LABEL                     PIC X(20) VALUE
024800             '*** RUN TOTALS ***'.
024900     05  RVF-READ-LBL                  PIC X(10) VALUE
025000             'READ    ='.
025100     05  RVF-READ-CT                   PIC Z(06)9.
025200     05  FILLER                        PIC X(03).
025300     05  RVF-REVERSED-LBL              PIC X(10) VALUE
025400             'REVERSED ='.
025500     05  RVF-REVERSED-CT               PIC Z(06)9.
025600     05  FILLER                        PIC X(03).
025700     05  RVF-REJECTED-LBL              PIC X(10) VALUE
025800             'REJECTED ='.
025900     05  RVF-REJECTED-CT               PIC Z(06)9.
026000     05  FILLER                        PIC X(57).
026100*
026200 77  REC-FOUND                         PIC S9(9) COMP-5 VALUE 1.
026300 77  REC-NOT-FOUND                     PIC S9(9) COMP-5 VALUE 2.
026400*
026500 LINKAGE SECTION.
026600*
026700 PROCEDURE DIVISION.
026800******************************************************************
026900* 1000 SERIES -- MAIN LINE                                       *
027000******************************************************************
027100 1000-MAIN-LINE.
027200     PERFORM 1100-OPEN-FILES          THRU 1100-EXIT.
027300     PERFORM 2000-LOAD-ACCOUNTS       THRU 2000-EXIT.
027400     PERFORM 2100-LOAD-HOLDINGS       THRU 2100-EXIT.
027500     PERFORM 2200-LOAD-TRANSACTIONS   THRU 2200-EXIT.
027600     PERFORM 3000-READ-REQUEST        THRU 3000-EXIT.
027700     PERFORM 4000-EDIT-AND-REVERSE    THRU 4000-EXIT
027800         UNTIL WS-RVQ-EOF.
027900     PERFORM 8000-REWRITE-MASTERS     THRU 8000-EXIT.
028000     PERFORM 9000-FINAL-TOTALS        THRU 9000-EXIT.
028100     PERFORM 1900-CLOSE-FILES         THRU 1900-EXIT.
028200     STOP RUN.
028300*
028400 1100-OPEN-FILES.
028500     OPEN INPUT  RVQ-FILE.
028600     OPEN OUTPUT RVL-FILE.
028700 1100-EXIT.
028800     EXIT.
028900*
029000 1900-CLOSE-FILES.
029100     CLOSE RVQ-FILE.
029200     CLOSE RVL-FILE.
029300 1900-EXIT.
029400     EXIT.
029500******************************************************************
029600* 2000 SERIES -- LOAD THE ACCOUNT, HOLDING AND TRANSACTION        *
029700* MASTERS INTO MEMORY                                             *
029800******************************************************************
029900 2000-LOAD-ACCOUNTS.
030000     MOVE ZERO TO WS-ACCT-TABLE-COUNT.
030100     OPEN INPUT ACCT-FILE.
030200 2010-READ-ACCOUNT.
030300     READ ACCT-FILE
030400         AT END GO TO 2000-EXIT.
030500     IF ACCT-STATUS NOT = '00' AND ACCT-STATUS NOT = '10'
030600         DISPLAY 'TXNRVRS - ACCT-FILE READ ERROR ' ACCT-STATUS
030700         GO TO 2000-EXIT
030800     END-IF.
030900     ADD 1 TO WS-ACCT-TABLE-COUNT.
031000     SET ACCT-IDX TO WS-ACCT-TABLE-COUNT.
031100     MOVE ACCT-ID              TO TBL-ACCT-ID (ACCT-IDX).
031200     MOVE ACCT-NAME            TO TBL-ACCT-NAME (ACCT-IDX).
031300     MOVE ACCT-ACTIVE-CDE      TO TBL-ACCT-ACTIVE-CDE (ACCT-IDX).
031400     MOVE ACCT-CASH-BALANCE    TO TBL-ACCT-CASH-BALANCE (ACCT-IDX).
031500     MOVE ACCT-TYPE-CDE        TO TBL-ACCT-TYPE-CDE (ACCT-IDX).
031600     MOVE ACCT-BRANCH-CDE      TO TBL-ACCT-BRANCH-CDE (ACCT-IDX).
031700     MOVE ACCT-OPEN-DATE       TO TBL-ACCT-OPEN-DATE (ACCT-IDX).
031800     MOVE ACCT-LAST-MAINT-DATE
031900         TO TBL-ACCT-LAST-MAINT-DATE (ACCT-IDX).
032000     MOVE ACCT-LAST-MAINT-USER
032100         TO TBL-ACCT-LAST-MAINT-USER (ACCT-IDX).
032200     GO TO 2010-READ-ACCOUNT.
032300 2000-EXIT.
032400     CLOSE ACCT-FILE.
032500     EXIT.
032600*
032700 2100-LOAD-HOLDINGS.
032800     MOVE ZERO TO WS-HLD-TABLE-COUNT.
032900     OPEN INPUT HLD-FILE.
033000 2110-READ-HOLDING.
033100     READ HLD-FILE
033200         AT END GO TO 2100-EXIT.
033300     IF HLD-STATUS NOT = '00' AND HLD-STATUS NOT = '10'
033400         DISPLAY 'TXNRVRS - HLD-FILE READ ERROR ' HLD-STATUS
033500         GO TO 2100-EXIT
033600     END-IF.
033700     ADD 1 TO WS-HLD-TABLE-COUNT.
033800     SET HLD-IDX TO WS-HLD-TABLE-COUNT.
033900     MOVE HLD-ACCT-ID    TO TBL-HLD-ACCT-ID (HLD-IDX).
034000     MOVE HLD-SYMBOL     TO TBL-HLD-SYMBOL (HLD-IDX).
034100     MOVE HLD-QUANTITY   TO TBL-HLD-QUANTITY (HLD-IDX).
034200     MOVE HLD-AVG-COST   TO TBL-HLD-AVG-COST (HLD-IDX).
034300     MOVE HLD-SOURCE-CDE TO TBL-HLD-SOURCE-CDE (HLD-IDX).
034400     MOVE HLD-ACQUIRED-DATE
034500         TO TBL-HLD-ACQUIRED-DATE (HLD-IDX).
034600     MOVE HLD-LAST-MAINT-DATE
034700         TO TBL-HLD-LAST-MAINT-DATE (HLD-IDX).
034800     MOVE HLD-LAST-MAINT-USER
034900         TO TBL-HLD-LAST-MAINT-USER (HLD-IDX).
035000     MOVE 'Y'             TO TBL-HLD-ACTIVE-SW (HLD-IDX).
035100     GO TO 2110-READ-HOLDING.
035200 2100-EXIT.
035300     CLOSE HLD-FILE.
035400     EXIT.
035500*
035600 2200-LOAD-TRANSACTIONS.
035700     MOVE ZERO TO WS-TXN-TABLE-COUNT.
035800     OPEN INPUT TXN-FILE.
035900 2210-READ-TRANSACTION.
036000     READ TXN-FILE
036100         AT END GO TO 2200-EXIT.
036200     IF TXN-STATUS NOT = '00' AND TXN-STATUS NOT = '10'
036300         DISPLAY 'TXNRVRS - TXN-FILE READ ERROR ' TXN-STATUS
036400         GO TO 2200-EXIT
036500     END-IF.
036600     ADD 1 TO WS-TXN-TABLE-COUNT.
036700     SET TXN-IDX TO WS-TXN-TABLE-COUNT.
036800     MOVE TXN-ID          TO TBL-TXN-ID (TXN-IDX).
036900     MOVE TXN-ACCT-ID     TO TBL-TXN-ACCT-ID (TXN-IDX).
037000     MOVE TXN-TYPE-CDE    TO TBL-TXN-TYPE-CDE (TXN-IDX).
037100     MOVE TXN-SYMBOL      TO TBL-TXN-SYMBOL (TXN-IDX).
037200     MOVE TXN-QUANTITY    TO TBL-TXN-QUANTITY (TXN-IDX).
037300     MOVE TXN-PRICE       TO TBL-TXN-PRICE (TXN-IDX).
037400     MOVE TXN-TOTAL-AMT   TO TBL-TXN-TOTAL-AMT (TXN-IDX).
037500     MOVE TXN-FEES        TO TBL-TXN-FEES (TXN-IDX).
037600     MOVE TXN-DATE        TO TBL-TXN-DATE (TXN-IDX).
037700     MOVE 'Y'              TO TBL-TXN-ACTIVE-SW (TXN-IDX).
037800     GO TO 2210-READ-TRANSACTION.
037900 2200-EXIT.
038000     CLOSE TXN-FILE.
038100     EXIT.
038200******************************************************************
038300* 3000 SERIES -- READ THE NEXT REVERSAL REQUEST                  *
038400******************************************************************
038500 3000-READ-REQUEST.
038600     READ RVQ-FILE
038700         AT END
038800             MOVE 'Y' TO WS-RVQ-EOF-SW
038900             GO TO 3000-EXIT.
039000     IF RVQ-STATUS NOT = '00'
039100         DISPLAY 'TXNRVRS - RVQ-FILE READ ERROR ' RVQ-STATUS
039200         MOVE 'Y' TO WS-RVQ-EOF-SW
039300         GO TO 3000-EXIT
039400     END-IF.
039500     ADD 1 TO WS-REQUESTS-READ.
039600 3000-EXIT.
039700     EXIT.
039800******************************************************************
039900* 4000 SERIES -- EDIT AND REVERSE ONE REQUEST                    *
040000******************************************************************
040100 4000-EDIT-AND-REVERSE.
040200     MOVE 'N' TO WS-REJECT-SW.
040300     MOVE SPACES TO WS-REJECT-REASON.
040400     PERFORM 4100-FIND-TRANSACTION    THRU 4100-EXIT.
040500     IF WS-TXN-FOUND-CDE = REC-NOT-FOUND
040600         MOVE 'Y' TO WS-REJECT-SW
040700         MOVE 'original transaction not found' TO
040800             WS-REJECT-REASON
040900     ELSE
041000         PERFORM 4200-FIND-ACCOUNT    THRU 4200-EXIT
041100         IF WS-FOUND-ACCT-IDX = ZERO
041200             MOVE 'Y' TO WS-REJECT-SW
041300             MOVE 'account not on master' TO WS-REJECT-REASON
041400         ELSE
041500             PERFORM 5000-REVERSE-TXN THRU 5000-EXIT
041600         END-IF
041700     END-IF.
041800     PERFORM 6000-WRITE-DETAIL-LINE   THRU 6000-EXIT.
041900     PERFORM 3000-READ-REQUEST        THRU 3000-EXIT.
042000 4000-EXIT.
042100     EXIT.
042200*
042300 4100-FIND-TRANSACTION.
042400     MOVE ZERO TO WS-FOUND-TXN-IDX.
042500     MOVE REC-NOT-FOUND TO WS-TXN-FOUND-CDE.
042600     IF WS-TXN-TABLE-COUNT = ZERO
042700         GO TO 4100-EXIT
042800     END-IF.
042900     MOVE 1 TO TXN-IDX.
043000 4110-SEARCH-TRANSACTION.
043100     IF TXN-IDX > WS-TXN-TABLE-COUNT
043200         GO TO 4100-EXIT
043300     END-IF.
043400     IF TBL-TXN-IS-ACTIVE (TXN-IDX)
043500             AND TBL-TXN-ID (TXN-IDX) = RVQ-TXN-ID
043600         MOVE TXN-IDX TO WS-FOUND-TXN-IDX
043700         MOVE REC-FOUND TO WS-TXN-FOUND-CDE
043800         GO TO 4100-EXIT
043900     END-IF.
044000     ADD 1 TO TXN-IDX.
044100     GO TO 4110-SEARCH-TRANSACTION.
044200 4100-EXIT.
044300     EXIT.
044400*
044500 4200-FIND-ACCOUNT.
044600     MOVE ZERO TO WS-FOUND-ACCT-IDX.
044700     IF WS-ACCT-TABLE-COUNT = ZERO
044800         GO TO 4200-EXIT
044900     END-IF.
045000     MOVE 1 TO ACCT-IDX.
045100 4210-SEARCH-ACCOUNT.
045200     IF ACCT-IDX > WS-ACCT-TABLE-COUNT
045300         GO TO 4200-EXIT
045400     END-IF.
045500     IF TBL-ACCT-ID (ACCT-IDX) = TBL-TXN-ACCT-ID (WS-FOUND-TXN-IDX)
045600         MOVE ACCT-IDX TO WS-FOUND-ACCT-IDX
045700         GO TO 4200-EXIT
045800     END-IF.
045900     ADD 1 TO ACCT-IDX.
046000     GO TO 4210-SEARCH-ACCOUNT.
046100 4200-EXIT.
046200     EXIT.
046300*
046400 4300-FIND-HOLDING.
046500     MOVE ZERO TO WS-FOUND-HLD-IDX.
046600     IF WS-HLD-TABLE-COUNT = ZERO
046700         GO TO 4300-EXIT
046800     END-IF.
046900     MOVE 1 TO HLD-IDX.
047000 4310-SEARCH-HOLDING.
047100     IF HLD-IDX > WS-HLD-TABLE-COUNT
047200         GO TO 4300-EXIT
047300     END-IF.
047400     IF TBL-HLD-IS-ACTIVE (HLD-IDX)
047500             AND TBL-HLD-ACCT-ID (HLD-IDX) =
047600                 TBL-TXN-ACCT-ID (WS-FOUND-TXN-IDX)
047700             AND TBL-HLD-SYMBOL (HLD-IDX) =
047800                 TBL-TXN-SYMBOL (WS-FOUND-TXN-IDX)
047900         MOVE HLD-IDX TO WS-FOUND-HLD-IDX
048000         GO TO 4300-EXIT
048100     END-IF.
048200     ADD 1 TO HLD-IDX.
048300     GO TO 4310-SEARCH-HOLDING.
048400 4300-EXIT.
048500     EXIT.
048600******************************************************************
048700* 5000 SERIES -- UNDO THE ORIGINAL TRANSACTION'S EFFECT ON CASH   *
048800* AND HOLDINGS                                                    *
048900******************************************************************
049000 5000-REVERSE-TXN.
049100     EVALUATE TRUE
049200         WHEN TBL-TXN-TYPE-CDE (WS-FOUND-TXN-IDX) = 'BUY'
049300             PERFORM 5100-REVERSE-BUY        THRU 5100-EXIT
049400         WHEN TBL-TXN-TYPE-CDE (WS-FOUND-TXN-IDX) = 'SELL'
049500             PERFORM 5200-REVERSE-SELL       THRU 5200-EXIT
049600         WHEN TBL-TXN-TYPE-CDE (WS-FOUND-TXN-IDX) = 'DEPOSIT'
049700             PERFORM 5300-REVERSE-DEPOSIT    THRU 5300-EXIT
049800         WHEN TBL-TXN-TYPE-CDE (WS-FOUND-TXN-IDX) = 'WITHDRAWAL'
049900             PERFORM 5400-REVERSE-WITHDRAWAL THRU 5400-EXIT
050000         WHEN OTHER
050100             MOVE 'Y' TO WS-REJECT-SW
050200             MOVE 'unknown original transaction type' TO
050300                 WS-REJECT-REASON
050400     END-EVALUATE.
050500     IF NOT WS-RVQ-REJECTED
050600         MOVE 'N' TO TBL-TXN-ACTIVE-SW (WS-FOUND-TXN-IDX)
050700         ADD 1 TO WS-REQUESTS-REVERSED
050800     END-IF.
050900 5000-EXIT.
051000     EXIT.
051100*
051200 5100-REVERSE-BUY.
051300     PERFORM 4300-FIND-HOLDING THRU 4300-EXIT.
051400     IF WS-FOUND-HLD-IDX = ZERO
051500         MOVE 'Y' TO WS-REJECT-SW
051600         MOVE 'holding no longer exists' TO WS-REJECT-REASON
051700         GO TO 5100-EXIT
051800     END-IF.
051900*    WHEN THE HOLDING'S QUANTITY IS AT OR BELOW THE TRANSACTION
052000*    QUANTITY, THE BUY IS UNWOUND COMPLETELY AND THE HOLDING IS
052100*    DROPPED - THERE IS NO REJECT PATH PER THE REVERSAL RULES.
052200     COMPUTE WS-OLD-COST-BASIS ROUNDED =
052300         TBL-HLD-QUANTITY (WS-FOUND-HLD-IDX) *
052400         TBL-HLD-AVG-COST (WS-FOUND-HLD-IDX).
052500     COMPUTE WS-NEW-COST-BASIS ROUNDED =
052600         WS-OLD-COST-BASIS - TBL-TXN-TOTAL-AMT (WS-FOUND-TXN-IDX).
052700     COMPUTE WS-NEW-QUANTITY =
052800         TBL-HLD-QUANTITY (WS-FOUND-HLD-IDX) -
052900         TBL-TXN-QUANTITY (WS-FOUND-TXN-IDX).
053000     IF WS-NEW-QUANTITY NOT > ZERO
053100         MOVE ZERO TO TBL-HLD-QUANTITY (WS-FOUND-HLD-IDX)
053200         MOVE 'N' TO TBL-HLD-ACTIVE-SW (WS-FOUND-HLD-IDX)
053300     ELSE
053400         COMPUTE WS-NEW-AVG-COST ROUNDED =
053500             WS-NEW-COST-BASIS / WS-NEW-QUANTITY
053600         MOVE WS-NEW-AVG-COST
053700             TO TBL-HLD-AVG-COST (WS-FOUND-HLD-IDX)
053800         MOVE WS-NEW-QUANTITY
053900             TO TBL-HLD-QUANTITY (WS-FOUND-HLD-IDX)
054000     END-IF.
054100     COMPUTE WS-TOTAL-COST ROUNDED =
054200         TBL-TXN-TOTAL-AMT (WS-FOUND-TXN-IDX) +
054300         TBL-TXN-FEES (WS-FOUND-TXN-IDX).
054400     ADD WS-TOTAL-COST
054500         TO TBL-ACCT-CASH-BALANCE (WS-FOUND-ACCT-IDX).
054600 5100-EXIT.
054700     EXIT.
054800*
054900 5200-REVERSE-SELL.
055000     COMPUTE WS-PROCEEDS ROUNDED =
055100         TBL-TXN-TOTAL-AMT (WS-FOUND-TXN-IDX) -
055200         TBL-TXN-FEES (WS-FOUND-TXN-IDX).
055300*    CASH IS DEDUCTED UNCONDITIONALLY - THE REVERSAL RULES DO NOT
055400*    TEST FOR SUFFICIENT CASH ON A SELL UNWIND. STK-0483.
055500     SUBTRACT WS-PROCEEDS
055600         FROM TBL-ACCT-CASH-BALANCE (WS-FOUND-ACCT-IDX).
055700     PERFORM 4300-FIND-HOLDING THRU 4300-EXIT.
055800     IF WS-FOUND-HLD-IDX = ZERO
055900         PERFORM 5250-REBUILD-HOLDING THRU 5250-EXIT
056000     ELSE
056100*        RESTORED SHARES RE-ENTER AT ZERO INCREMENTAL COST -
056200*        THE OLD COST BASIS DOES NOT CHANGE, IT IS JUST SPREAD
056300*        OVER THE LARGER POST-REVERSAL QUANTITY. STK-0460.
056400         COMPUTE WS-OLD-COST-BASIS ROUNDED =
056500             TBL-HLD-QUANTITY (WS-FOUND-HLD-IDX) *
056600             TBL-HLD-AVG-COST (WS-FOUND-HLD-IDX)
056700         COMPUTE WS-NEW-QUANTITY =
056800             TBL-HLD-QUANTITY (WS-FOUND-HLD-IDX) +
056900             TBL-TXN-QUANTITY (WS-FOUND-TXN-IDX)
057000         COMPUTE WS-NEW-AVG-COST ROUNDED =
057100             WS-OLD-COST-BASIS / WS-NEW-QUANTITY
057200         MOVE WS-NEW-QUANTITY
057300             TO TBL-HLD-QUANTITY (WS-FOUND-HLD-IDX)
057400         MOVE WS-NEW-AVG-COST
057500             TO TBL-HLD-AVG-COST (WS-FOUND-HLD-IDX)
057600     END-IF.
057700 5200-EXIT.
057800     EXIT.
057900*
058000 5250-REBUILD-HOLDING.
058100     IF WS-HLD-TABLE-COUNT >= 5000
058200         DISPLAY 'TXNRVRS - HOLDING TABLE FULL'
058300         GO TO 5250-EXIT
058400     END-IF.
058500     ADD 1 TO WS-HLD-TABLE-COUNT.
058600     SET HLD-IDX TO WS-HLD-TABLE-COUNT.
058700     MOVE TBL-TXN-ACCT-ID (WS-FOUND-TXN-IDX)
058800         TO TBL-HLD-ACCT-ID (HLD-IDX).
058900     MOVE TBL-TXN-SYMBOL (WS-FOUND-TXN-IDX)
059000         TO TBL-HLD-SYMBOL (HLD-IDX).
059100     MOVE TBL-TXN-QUANTITY (WS-FOUND-TXN-IDX)
059200         TO TBL-HLD-QUANTITY (HLD-IDX).
059300     MOVE TBL-TXN-PRICE (WS-FOUND-TXN-IDX)
059400         TO TBL-HLD-AVG-COST (HLD-IDX).
059500     MOVE 'B' TO TBL-HLD-SOURCE-CDE (HLD-IDX).
059600     MOVE TBL-TXN-DATE (WS-FOUND-TXN-IDX)
059700         TO TBL-HLD-ACQUIRED-DATE (HLD-IDX).
059800     MOVE TBL-TXN-DATE (WS-FOUND-TXN-IDX)
059900         TO TBL-HLD-LAST-MAINT-DATE (HLD-IDX).
060000     MOVE 'TXNRVRS' TO TBL-HLD-LAST-MAINT-USER (HLD-IDX).
060100     MOVE 'Y' TO TBL-HLD-ACTIVE-SW (HLD-IDX).
060200 5250-EXIT.
060300     EXIT.
060400*
060500 5300-REVERSE-DEPOSIT.
060600*    CASH IS DEDUCTED UNCONDITIONALLY - THE REVERSAL RULES DO NOT
060700*    TEST FOR SUFFICIENT CASH ON A DEPOSIT UNWIND. STK-0483.
060800     SUBTRACT TBL-TXN-TOTAL-AMT (WS-FOUND-TXN-IDX)
060900         FROM TBL-ACCT-CASH-BALANCE (WS-FOUND-ACCT-IDX).
061000 5300-EXIT.
061100     EXIT.
061200*
061300 5400-REVERSE-WITHDRAWAL.
061400     ADD TBL-TXN-TOTAL-AMT (WS-FOUND-TXN-IDX)
061500         TO TBL-ACCT-CASH-BALANCE (WS-FOUND-ACCT-IDX).
061600 5400-EXIT.
061700     EXIT.
061800******************************************************************
061900* 6000 SERIES -- WRITE ONE REVERSAL LOG LINE                     *
062000******************************************************************
062100 6000-WRITE-DETAIL-LINE.
062200     MOVE SPACES            TO RVL-LINE-AREA.
062300     MOVE RVQ-TXN-ID         TO RVD-TXN-ID.
062400     IF WS-FOUND-TXN-IDX NOT = ZERO
062500         MOVE TBL-TXN-ACCT-ID (WS-FOUND-TXN-IDX) TO RVD-ACCT-ID
062600         MOVE TBL-TXN-TYPE-CDE (WS-FOUND-TXN-IDX) TO RVD-ORIG-TYPE
062700         MOVE TBL-TXN-SYMBOL (WS-FOUND-TXN-IDX)  TO RVD-SYMBOL
062800     END-IF.
062900     IF WS-RVQ-REJECTED
063000         MOVE 'REJECTED'      TO RVD-STATUS
063100         MOVE WS-REJECT-REASON TO RVD-REASON
063200         ADD 1 TO WS-REQUESTS-REJECTED
063300     ELSE
063400         MOVE 'REVERSED'      TO RVD-STATUS
063500     END-IF.
063600     WRITE RVL-PRINT-LINE FROM RVL-DETAIL-LINE.
063700 6000-EXIT.
063800     EXIT.
063900******************************************************************
064000* 8000 SERIES -- REWRITE ACCOUNT, HOLDING AND TRANSACTION         *
064100* MASTERS FROM THE UPDATED IN-MEMORY TABLES                       *
064200******************************************************************
064300 8000-REWRITE-MASTERS.
064400     PERFORM 8100-REWRITE-ACCOUNTS     THRU 8100-EXIT.
064500     PERFORM 8200-REWRITE-HOLDINGS     THRU 8200-EXIT.
064600     PERFORM 8300-REWRITE-TRANSACTIONS THRU 8300-EXIT.
064700 8000-EXIT.
064800     EXIT.
064900*
065000 8100-REWRITE-ACCOUNTS.
065100     OPEN OUTPUT ACCT-FILE.
065200     MOVE 1 TO ACCT-IDX.
065300 8110-REWRITE-ACCOUNT.
065400     IF ACCT-IDX > WS-ACCT-TABLE-COUNT
065500         GO TO 8100-EXIT
065600     END-IF.
065700     MOVE TBL-ACCT-ID (ACCT-IDX)          TO ACCT-ID.
065800     MOVE TBL-ACCT-NAME (ACCT-IDX)        TO ACCT-NAME.
065900     MOVE TBL-ACCT-ACTIVE-CDE (ACCT-IDX)  TO ACCT-ACTIVE-CDE.
066000     MOVE TBL-ACCT-CASH-BALANCE (ACCT-IDX)
066100         TO ACCT-CASH-BALANCE.
066200     MOVE TBL-ACCT-TYPE-CDE (ACCT-IDX)    TO ACCT-TYPE-CDE.
066300     MOVE TBL-ACCT-BRANCH-CDE (ACCT-IDX)  TO ACCT-BRANCH-CDE.
066400     MOVE TBL-ACCT-OPEN-DATE (ACCT-IDX)   TO ACCT-OPEN-DATE.
066500     MOVE TBL-ACCT-LAST-MAINT-DATE (ACCT-IDX)
066600         TO ACCT-LAST-MAINT-DATE.
066700     MOVE TBL-ACCT-LAST-MAINT-USER (ACCT-IDX)
066800         TO ACCT-LAST-MAINT-USER.
066900     MOVE SPACES TO FILLER OF ACCT-ITEM.
067000     WRITE ACCT-ITEM.
067100     ADD 1 TO ACCT-IDX.
067200     GO TO 8110-REWRITE-ACCOUNT.
067300 8100-EXIT.
067400     CLOSE ACCT-FILE.
067500     EXIT.
067600*
067700 8200-REWRITE-HOLDINGS.
067800     OPEN OUTPUT HLD-FILE.
067900     MOVE 1 TO HLD-IDX.
068000 8210-REWRITE-HOLDING.
068100     IF HLD-IDX > WS-HLD-TABLE-COUNT
068200         GO TO 8200-EXIT
068300     END-IF.
068400     IF TBL-HLD-IS-ACTIVE (HLD-IDX)
068500         MOVE TBL-HLD-ACCT-ID (HLD-IDX)    TO HLD-ACCT-ID
068600         MOVE TBL-HLD-SYMBOL (HLD-IDX)     TO HLD-SYMBOL
068700         MOVE TBL-HLD-QUANTITY (HLD-IDX)   TO HLD-QUANTITY
068800         MOVE TBL-HLD-AVG-COST (HLD-IDX)   TO HLD-AVG-COST
068900         MOVE TBL-HLD-SOURCE-CDE (HLD-IDX) TO HLD-SOURCE-CDE
069000         MOVE TBL-HLD-ACQUIRED-DATE (HLD-IDX)
069100             TO HLD-ACQUIRED-DATE
069200         MOVE TBL-HLD-LAST-MAINT-DATE (HLD-IDX)
069300             TO HLD-LAST-MAINT-DATE
069400         MOVE TBL-HLD-LAST-MAINT-USER (HLD-IDX)
069500             TO HLD-LAST-MAINT-USER
069600         MOVE SPACES TO FILLER OF HLD-ITEM
069700         WRITE HLD-ITEM
069800     END-IF.
069900     ADD 1 TO HLD-IDX.
070000     GO TO 8210-REWRITE-HOLDING.
070100 8200-EXIT.
070200     CLOSE HLD-FILE.
070300     EXIT.
070400*
070500 8300-REWRITE-TRANSACTIONS.
070600     OPEN OUTPUT TXN-FILE.
070700     MOVE 1 TO TXN-IDX.
070800 8310-REWRITE-TRANSACTION.
070900     IF TXN-IDX > WS-TXN-TABLE-COUNT
071000         GO TO 8300-EXIT
071100     END-IF.
071200     IF TBL-TXN-IS-ACTIVE (TXN-IDX)
071300         MOVE TBL-TXN-ID (TXN-IDX)         TO TXN-ID
071400         MOVE TBL-TXN-ACCT-ID (TXN-IDX)    TO TXN-ACCT-ID
071500         MOVE TBL-TXN-TYPE-CDE (TXN-IDX)   TO TXN-TYPE-CDE
071600         MOVE TBL-TXN-SYMBOL (TXN-IDX)     TO TXN-SYMBOL
071700         MOVE TBL-TXN-QUANTITY (TXN-IDX)   TO TXN-QUANTITY
071800         MOVE TBL-TXN-PRICE (TXN-IDX)      TO TXN-PRICE
071900         MOVE TBL-TXN-TOTAL-AMT (TXN-IDX)  TO TXN-TOTAL-AMT
072000         MOVE TBL-TXN-FEES (TXN-IDX)       TO TXN-FEES
072100         MOVE TBL-TXN-DATE (TXN-IDX)       TO TXN-DATE
072200         MOVE SPACES TO FILLER OF TXN-ITEM
072300         WRITE TXN-ITEM
072400     END-IF.
072500     ADD 1 TO TXN-IDX.
072600     GO TO 8310-REWRITE-TRANSACTION.
072700 8300-EXIT.
072800     CLOSE TXN-FILE.
072900     EXIT.
073000******************************************************************
073100* 9000 SERIES -- FINAL RUN TOTALS LINE                           *
073200******************************************************************
073300 9000-FINAL-TOTALS.
073400     MOVE SPACES                TO RVL-LINE-AREA.
073500     MOVE WS-REQUESTS-READ      TO RVF-READ-CT.
073600     MOVE WS-REQUESTS-REVERSED  TO RVF-REVERSED-CT.
073700     MOVE WS-REQUESTS-REJECTED  TO RVF-REJECTED-CT.
073800     WRITE RVL-PRINT-LINE FROM RVL-FINAL-TOTAL-LINE.
073900 9000-EXIT.
074000     EXIT.
