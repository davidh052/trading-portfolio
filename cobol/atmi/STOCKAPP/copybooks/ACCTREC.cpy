000100******************************************************************
000200* ACCTREC      -- ACCOUNT (INVESTOR) MASTER RECORD                *
000300* Used by TXNPOST and TXNRVRS against the ACCT-FILE.              *
000400* One record per investor account; CASH-BALANCE is the only       *
000500* balance carried here -- holdings live in HLDREC.                *
000600******************************************************************
000700* 02/11/87 RBC  TICKET STK-0118 ORIGINAL LAYOUT                   *
000800* 03/14/06 MTV  TICKET STK-0344 WIDENED ACCT-NAME TO X(30)        *
000900* 06/17/19 ACP  TICKET STK-0489 ADDED ACCOUNT TYPE, BRANCH AND    *
001000*               OPEN/LAST-MAINTAINED DATE STAMPS SO THE MASTER    *
001100*               CARRIES THE SAME HOUSEKEEPING FIELDS AS THE OLD   *
001200*               ON-LINE ACCOUNT-OPEN SCREEN KEPT.                 *
001300******************************************************************
001400 01  ACCT-ITEM.
001500     05  ACCT-ID                       PIC 9(06).
001600     05  ACCT-NAME                     PIC X(30).
001700     05  ACCT-ACTIVE-CDE               PIC X(01).
001800         88  ACCT-IS-ACTIVE                VALUE 'Y'.
001900         88  ACCT-IS-INACTIVE              VALUE 'N'.
002000     05  ACCT-CASH-BALANCE             PIC S9(13)V99.
002100     05  ACCT-TYPE-CDE                 PIC X(02).
002200         88  ACCT-IS-INDIVIDUAL            VALUE 'IN'.
002300         88  ACCT-IS-JOINT                 VALUE 'JT'.
002400         88  ACCT-IS-IRA                   VALUE 'RA'.
002500         88  ACCT-IS-CORPORATE             VALUE 'CO'.
002600     05  ACCT-BRANCH-CDE               PIC X(04).
002700     05  ACCT-OPEN-DATE.
002800         10  ACCT-OPEN-YYYY            PIC 9(04).
002900         10  FILLER                    PIC X(01).
003000         10  ACCT-OPEN-MM              PIC 9(02).
003100         10  FILLER                    PIC X(01).
003200         10  ACCT-OPEN-DD              PIC 9(02).
003300     05  ACCT-LAST-MAINT-DATE.
003400         10  ACCT-LAST-MAINT-YYYY     PIC 9(04).
003500         10  FILLER                    PIC X(01).
003600         10  ACCT-LAST-MAINT-MM       PIC 9(02).
003700         10  FILLER                    PIC X(01).
003800         10  ACCT-LAST-MAINT-DD       PIC 9(02).
003900     05  ACCT-LAST-MAINT-USER          PIC X(08).
004000     05  FILLER                        PIC X(10).
