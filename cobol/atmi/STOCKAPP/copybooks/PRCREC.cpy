000100******************************************************************
000200* PRCREC       -- MARKET PRICE QUOTE RECORD                       *
000300* Loaded into the PRICE-TABLE in TXNVAL, keyed by symbol.         *
000400******************************************************************
000500* 03/01/89 DMW  TICKET STK-0130 ORIGINAL LAYOUT                   *
000600* 06/17/19 ACP  TICKET STK-0489 ADDED PRC-SOURCE-CDE AND THE      *
000700*               QUOTE DATE STAMP SO THE PRICE FEED RECORD CARRIES *
000800*               THE SAME HOUSEKEEPING FIELDS AS THE OTHER         *
000900*               STOCKAPP MASTERS.                                 *
001000******************************************************************
001100 01  PRC-ITEM.
001200     05  PRC-SYMBOL                    PIC X(10).
001300     05  PRC-PRICE                     PIC S9(13)V99.
001400     05  PRC-SOURCE-CDE                PIC X(01).
001500         88  PRC-SOURCE-IS-EXCHANGE        VALUE 'E'.
001600         88  PRC-SOURCE-IS-MANUAL          VALUE 'M'.
001700     05  PRC-QUOTE-DATE.
001800         10  PRC-QUOTE-YYYY            PIC 9(04).
001900         10  FILLER                    PIC X(01).
002000         10  PRC-QUOTE-MM              PIC 9(02).
002100         10  FILLER                    PIC X(01).
002200         10  PRC-QUOTE-DD              PIC 9(02).
002300     05  PRC-LAST-MAINT-USER           PIC X(08).
002400     05  FILLER                        PIC X(06).
