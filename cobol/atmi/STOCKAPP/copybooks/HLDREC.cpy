000100******************************************************************
000200* HLDREC       -- STOCK HOLDING MASTER RECORD                     *
000300* One record per account + symbol; HLD-AVG-COST is the moving     *
000400* average cost basis per share, maintained on every BUY post.     *
000500******************************************************************
000600* 02/11/87 RBC  TICKET STK-0118 ORIGINAL LAYOUT                   *
000700* 06/17/19 ACP  TICKET STK-0489 ADDED HLD-SOURCE-CDE AND THE      *
000800*               ACQUIRED/LAST-MAINTAINED DATE STAMPS SO A HOLDING *
000900*               CARRIES THE SAME HOUSEKEEPING FIELDS AS THE       *
001000*               ACCOUNT AND TRANSACTION MASTERS.                  *
001100******************************************************************
001200 01  HLD-ITEM.
001300     05  HLD-ACCT-ID                   PIC 9(06).
001400     05  HLD-SYMBOL                    PIC X(10).
001500     05  HLD-QUANTITY                  PIC S9(11)V9999.
001600     05  HLD-AVG-COST                  PIC S9(13)V99.
001700     05  HLD-SOURCE-CDE                PIC X(01).
001800         88  HLD-SOURCE-IS-BATCH           VALUE 'B'.
001900         88  HLD-SOURCE-IS-CONVERSION      VALUE 'C'.
002000     05  HLD-ACQUIRED-DATE.
002100         10  HLD-ACQUIRED-YYYY         PIC 9(04).
002200         10  FILLER                    PIC X(01).
002300         10  HLD-ACQUIRED-MM           PIC 9(02).
002400         10  FILLER                    PIC X(01).
002500         10  HLD-ACQUIRED-DD           PIC 9(02).
002600     05  HLD-LAST-MAINT-DATE.
002700         10  HLD-LAST-MAINT-YYYY      PIC 9(04).
002800         10  FILLER                    PIC X(01).
002900         10  HLD-LAST-MAINT-MM        PIC 9(02).
003000         10  FILLER                    PIC X(01).
003100         10  HLD-LAST-MAINT-DD        PIC 9(02).
003200     05  HLD-LAST-MAINT-USER           PIC X(08).
003300     05  FILLER                        PIC X(08).
