000100******************************************************************
000200* WCHREC       -- WATCHLIST RECORD                                *
000300* One record per account + symbol being watched; WCH-TARGET-PRC   *
000400* of zero means no alert price has been set.                      *
000500******************************************************************
000600* 11/19/92 PQT  TICKET STK-0191 ORIGINAL LAYOUT                   *
000700* 06/17/19 ACP  TICKET STK-0489 ADDED WCH-ALERT-STATUS-CDE AND    *
000800*               THE CREATED/LAST-MAINTAINED DATE STAMPS SO THE    *
000900*               WATCHLIST MASTER CARRIES THE SAME HOUSEKEEPING    *
001000*               FIELDS AS THE OTHER STOCKAPP MASTERS.             *
001100******************************************************************
001200 01  WCH-ITEM.
001300     05  WCH-ACCT-ID                   PIC 9(06).
001400     05  WCH-SYMBOL                    PIC X(10).
001500     05  WCH-TARGET-PRC                PIC S9(13)V99.
001600     05  WCH-NOTES                     PIC X(40).
001700     05  WCH-ALERT-STATUS-CDE          PIC X(01).
001800         88  WCH-ALERT-IS-PENDING          VALUE 'P'.
001900         88  WCH-ALERT-IS-FIRED            VALUE 'F'.
002000     05  WCH-CREATED-DATE.
002100         10  WCH-CREATED-YYYY          PIC 9(04).
002200         10  FILLER                    PIC X(01).
002300         10  WCH-CREATED-MM            PIC 9(02).
002400         10  FILLER                    PIC X(01).
002500         10  WCH-CREATED-DD            PIC 9(02).
002600     05  WCH-LAST-MAINT-DATE.
002700         10  WCH-LAST-MAINT-YYYY      PIC 9(04).
002800         10  FILLER                    PIC X(01).
002900         10  WCH-LAST-MAINT-MM        PIC 9(02).
003000         10  FILLER                    PIC X(01).
003100         10  WCH-LAST-MAINT-DD        PIC 9(02).
003200     05  WCH-LAST-MAINT-USER           PIC X(08).
003300     05  FILLER                        PIC X(05).
