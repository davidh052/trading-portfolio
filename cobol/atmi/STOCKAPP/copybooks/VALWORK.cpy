000100******************************************************************
000200* VALWORK      -- DERIVED PER-HOLDING VALUATION WORK AREA         *
000300* Built fresh for each holding by TXNVAL; never written to disk.  *
000400******************************************************************
000500* 03/01/89 DMW  TICKET STK-0130 ORIGINAL LAYOUT                   *
000600******************************************************************
000700 01  VAL-WORK-AREA.
000800     05  VAL-CURRENT-PRICE             PIC S9(13)V99.
000900     05  VAL-MARKET-VALUE              PIC S9(13)V99.
001000     05  VAL-COST-BASIS                PIC S9(13)V99.
001100     05  VAL-GAIN-LOSS                 PIC S9(13)V99.
001200     05  VAL-GAIN-LOSS-PCT             PIC S9(05)V99.
001300     05  FILLER                        PIC X(04).
