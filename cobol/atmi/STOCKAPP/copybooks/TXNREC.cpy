000100******************************************************************
000200* TXNREC       -- TRANSACTION RECORD                              *
000300* Read sequentially (date/id order) by TXNPOST; the same layout   *
000400* is used by TXNRVRS to read reversal requests off TXN-FILE.      *
000500******************************************************************
000600* 02/11/87 RBC  TICKET STK-0118 ORIGINAL LAYOUT                   *
000700* 01/17/90 DMW  TICKET STK-0201 ADDED TXN-FEES                    *
000800******************************************************************
000900 01  TXN-ITEM.
001000     05  TXN-ID                        PIC 9(08).
001100     05  TXN-ACCT-ID                   PIC 9(06).
001200     05  TXN-TYPE-CDE                  PIC X(10).
001300         88  TXN-IS-BUY                    VALUE 'BUY'.
001400         88  TXN-IS-SELL                   VALUE 'SELL'.
001500         88  TXN-IS-DEPOSIT                VALUE 'DEPOSIT'.
001600         88  TXN-IS-WITHDRAWAL             VALUE 'WITHDRAWAL'.
001700     05  TXN-SYMBOL                    PIC X(10).
001800     05  TXN-QUANTITY                  PIC S9(11)V9999.
001900     05  TXN-PRICE                     PIC S9(13)V99.
002000     05  TXN-TOTAL-AMT                 PIC S9(13)V99.
002100     05  TXN-FEES                      PIC S9(13)V99.
002200     05  TXN-DATE.
002300         10  TXN-DATE-YYYY              PIC 9(04).
002400         10  FILLER                    PIC X(01).
002500         10  TXN-DATE-MM                PIC 9(02).
002600         10  FILLER                    PIC X(01).
002700         10  TXN-DATE-DD                PIC 9(02).
002800     05  FILLER                        PIC X(06).
