000100*(c) 1987,2024 BILLPRO SECURITIES DATA CENTER. ALL RIGHTS RESERVED.
000200*
000300*	THIS IS UNPUBLISHED PROPRIETARY
000400*	SOURCE CODE OF BILLPRO SECURITIES
000500*	The copyright notice above does not
000600*	evidence any actual or intended
000700*	publication of such source code.
000800*
000900* #ident	"@(#) batch/atmi/STOCKAPP/WCHMAINT.cbl	$Revision: 1.5 $"
001000* static	char	sccsid[] = "@(#) batch/STOCKAPP/WCHMAINT.cbl	$Revision: 1.5 $";
001100*
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID. WCHMAINT.
001400 AUTHOR. P Q TRAN.
001500 INSTALLATION. BILLPRO SECURITIES DATA CENTER.
001600 DATE-WRITTEN. 11/19/1992.
001700 DATE-COMPILED.
001800 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
001900******************************************************************
002000* WCHMAINT -- WATCHLIST MAINTENANCE                               *
002100*                                                                *
002200* READS A FILE OF ADD/REMOVE REQUESTS AGAINST THE WATCHLIST       *
002300* MASTER, ADDS NEW SYMBOL WATCHES (REJECTING DUPLICATES) OR      *
002400* REMOVES EXISTING ONES (REJECTING NOT-FOUND), AND REWRITES THE  *
002500* WATCHLIST MASTER WITH AN ACTION LOG OF WHAT HAPPENED.           *
002600******************************************************************
002700* C H A N G E   L O G                                           *
002800*----------------------------------------------------------------*
002900* 11/19/92 PQT STK-0191 ORIGINAL CODING - REPLACES THE ON-LINE   *
003000*              SELL SCREEN'S AD-HOC WATCH FLAG WITH A PROPER     *
003100*              WATCHLIST MASTER AND BATCH MAINTENANCE RUN.       *
003200* 03/02/93 PQT STK-0206 SYMBOL ON THE REQUEST NOW FOLDED TO      *
003300*              UPPER CASE BEFORE THE ADD/DUPLICATE CHECK.        *
003400* 08/21/95 LKN STK-0233 REMOVE REQUEST NOW REJECTS WITH A REASON *
003500*              INSTEAD OF SILENTLY DROPPING UNMATCHED ENTRIES.   *
003600* 01/30/97 LKN STK-0257 WATCHLIST TABLE ENLARGED TO 10000        *
003700*              ENTRIES FOR THE RETAIL DESK ROLLOUT.              *
003800* 10/19/98 LKN STK-0271 Y2K - ACTION LOG DATE STAMP NOW CARRIES  *
003900*              THE FULL 4-DIGIT YEAR.                            *
004000* 02/03/99 LKN STK-0277 Y2K - CONFIRMED CLEAN AFTER THE CENTURY  *
004100*              ROLLOVER DRY RUN.                                 *
004200* 06/11/02 MTV STK-0308 TARGET PRICE OF ZERO ON AN ADD NO LONGER *
004300*              REJECTS - IT JUST MEANS NO ALERT PRICE IS SET.    *
004400* 09/27/06 SGH STK-0358 NOTES FIELD NOW CARRIED THROUGH FROM THE *
004500*              REQUEST RECORD INSTEAD OF BLANKED ON EVERY ADD.   *
004600* 05/15/11 ACP STK-0407 ACCOUNT-ID NO LONGER REQUIRED TO BE ON   *
004700*              THE ACCOUNT MASTER - WATCHLIST ENTRIES MAY BE     *
004800*              MAINTAINED AHEAD OF AN ACCOUNT BEING OPENED.      *
004900* 02/20/15 ACP STK-0446 ACTION LOG NOW SHOWS A RUN TOTALS LINE   *
005000*              TO MATCH TXNPOST AND TXNRVRS.                     *
005100* 05/09/19 SGH STK-0482 WATCH-TABLE SEARCH AND REWRITE LOOPS      *
005200*              RECAST AS GO TO SEARCH/REWRITE PARAGRAPHS TO       *
005300*              MATCH THE SHOP'S STANDARD SEQUENTIAL-LOOP STYLE.   *
005400* 06/03/19 ACP STK-0487 WATCH LOOKUP NOW RETURNS A REC-FOUND/      *
005500*              REC-NOT-FOUND CODE LIKE THE OLD ON-LINE SERVICES    *
005600*              INSTEAD OF TESTING THE TABLE INDEX DIRECTLY.        *
005700* 06/17/19 ACP STK-0489 WATCHLIST TABLE NOW CARRIES THE ALERT      *
005800*              STATUS CODE AND CREATED/LAST-MAINTAINED DATE        *
005900*              STAMPS ADDED TO WCHREC SO THEY SURVIVE THE LOAD/    *
006000*              REWRITE ROUND TRIP. REJECT REASON TEXT FOR A        *
006100*              DUPLICATE ADD OR A MISSING REMOVE NOW MATCHES THE   *
006200*              PORTFOLIO SYSTEM'S STANDARD WORDING.                 *
006300******************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER.  USL-486.
006700 OBJECT-COMPUTER.  USL-486.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000*
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT WCH-FILE ASSIGN TO WCHMSTR
007400         ORGANIZATION IS SEQUENTIAL
007500         ACCESS MODE IS SEQUENTIAL
007600         FILE STATUS IS WCH-STATUS.
007700     SELECT WRQ-FILE ASSIGN TO WCHREQST
007800         ORGANIZATION IS SEQUENTIAL
007900         ACCESS MODE IS SEQUENTIAL
008000         FILE STATUS IS WRQ-STATUS.
008100     SELECT WLG-FILE ASSIGN TO WCHLOG
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS WLG-STATUS.
008400*
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  WCH-FILE.
008800     COPY WCHREC.
008900*
009000 FD  WRQ-FILE.
009100 01  WRQ-REQUEST.
009200     05  WRQ-ACTION-CDE                PIC X(06).
009300         88  WRQ-IS-ADD                    VALUE 'ADD'.
009400         88  WRQ-IS-REMOVE                  VALUE 'REMOVE'.
009500     05  WRQ-ACCT-ID                   PIC 9(06).
009600     05  WRQ-SYMBOL                    PIC X(10).
009700     05  WRQ-TARGET-PRC                PIC S9(13)V99.
009800     05  WRQ-NOTES                     PIC X(40).
009900     05  FILLER                        PIC X(06).
010000*
010100 FD  WLG-FILE.
010200 01  WLG-PRINT-LINE                    PIC X(132).
010300*
010400 WORKING-STORAGE SECTION.
010500******************************************************************
010600* FILE STATUS BYTES                                              *
010700******************************************************************
010800 01  FILE-STATUSES.
010900     05  WCH-STATUS                    PIC X(02) VALUE SPACES.
011000     05  WRQ-STATUS                    PIC X(02) VALUE SPACES.
011100     05  WLG-STATUS                    PIC X(02) VALUE SPACES.
011200******************************************************************
011300* RUN SWITCHES                                                   *
011400******************************************************************
011500 01  WS-SWITCHES.
011600     05  WS-WRQ-EOF-SW                 PIC X(01) VALUE 'N'.
011700         88  WS-WRQ-EOF                    VALUE 'Y'.
011800******************************************************************
011900* RUN COUNTERS (COMP PER SHOP STANDARD)                          *
012000******************************************************************
012100 01  WS-COUNTERS COMP.
012200     05  WS-REQUESTS-READ              PIC S9(07) VALUE ZERO.
012300     05  WS-REQUESTS-ADDED             PIC S9(07) VALUE ZERO.
012400     05  WS-REQUESTS-REMOVED           PIC S9(07) VALUE ZERO.
012500     05  WS-REQUESTS-REJECTED          PIC S9(07) VALUE ZERO.
012600     05  WS-WCH-TABLE-COUNT            PIC S9(07) VALUE ZERO.
012700     05  WCH-IDX                       PIC S9(07) VALUE ZERO.
012800     05  WS-WCH-FOUND-CDE              PIC S9(09) VALUE ZERO.
012900     05  WS-FOUND-WCH-IDX              PIC S9(07) VALUE ZERO.
013000******************************************************************
013100* WATCHLIST MASTER IN-MEMORY TABLE, KEYED BY ACCOUNT-ID PLUS      *
013200* SYMBOL. TBL-WCH-ACTIVE-SW IS THE TOMBSTONE FOR A REMOVE.        *
013300******************************************************************
013400 01  WATCHLIST-TABLE.
013500     05  WCH-TABLE-ENTRY OCCURS 1 TO 10000 TIMES
013600             DEPENDING ON WS-WCH-TABLE-COUNT.
013700         10  TBL-WCH-ACCT-ID           PIC 9(06).
013800         10  TBL-WCH-SYMBOL            PIC X(10).
013900         10  TBL-WCH-TARGET-PRC        PIC S9(13)V99.
014000         10  TBL-WCH-NOTES             PIC X(40).
014100         10  TBL-WCH-ALERT-STATUS-CDE  PIC X(01).
014200         10  TBL-WCH-CREATED-DATE      PIC X(10).
014300         10  TBL-WCH-LAST-MAINT-DATE   PIC X(10).
014400         10  TBL-WCH-LAST-MAINT-USER   PIC X(08).
014500         10  TBL-WCH-ACTIVE-SW         PIC X(01) VALUE 'Y'.
014600             88  TBL-WCH-IS-ACTIVE         VALUE 'Y'.
014700             88  TBL-WCH-IS-DROPPED       VALUE 'N'.
014800 01  TBL-WCH-ACCT-ID-ALPHA REDEFINES TBL-WCH-ACCT-ID PIC X(06).
014900******************************************************************
015000* REQUEST EDIT WORK FIELDS                                       *
015100******************************************************************
015200 01  WS-EDIT-FIELDS.
015300     05  WS-REJECT-SW                  PIC X(01) VALUE 'N'.
015400         88  WS-WRQ-REJECTED               VALUE 'Y'.
015500     05  WS-REJECT-REASON              PIC X(30) VALUE SPACES.
015600     05  WS-SYMBOL-UC                  PIC X(10) VALUE SPACES.
015700******************************************************************
015800* ACTION LOG PRINT LINE FAMILY                                   *
015900******************************************************************
016000 01  WLG-LINE-AREA.
016100     05  FILLER                        PIC X(132).
016200 01  WLG-DETAIL-LINE REDEFINES WLG-LINE-AREA.
016300     05  WLD-ACTION                    PIC X(06).
016400     05  FILLER                        PIC X(01).
016500     05  WLD-ACCT-ID                   PIC Z(05)9.
016600     05  FILLER                        PIC X(02).
016700     05  WLD-SYMBOL                    PIC X(10).
016800     05  FILLER                        PIC X(01).
016900     05  WLD-TARGET-PRC                PIC Z(09)9.99-.
017000     05  FILLER                        PIC X(01).
017100     05  WLD-STATUS                    PIC X(10).
017200     05  WLD-REASON                    PIC X(40).
017300     05  FILLER                        PIC X(29).
017400 01  WLG-FINAL-TOTAL-LINE REDEFINES WLG-LINE-AREA.
017500     05  FILLER                        PIC X(04).
017600     05  WLF-LABEL                     PIC X(20) VALUE
017700             '*** RUN TOTALS ***'.
017800     05  WLF-READ-LBL                  PIC X(10) VALUE
017900             'READ    ='.
018000     05  WLF-READ-CT                   PIC Z(06)9.
018100     05  FILLER                        PIC X(03).
018200     05  WLF-ADDED-LBL                 PIC X(10) VALUE
018300             'ADDED   ='.
018400     05  WLF-ADDED-CT                  PIC Z(06)9.
018500     05  FILLER                        PIC X(03).
018600     05  WLF-REMOVED-LBL               PIC X(10) VALUE
018700             'REMOVED ='.
018800     05  WLF-REMOVED-CT                PIC Z(06)9.
018900     05  FILLER                        PIC X(03).
019000     05  WLF-REJECTED-LBL              PIC X(10) VALUE
019100             'REJECTED ='.
019200     05  WLF-REJECTED-CT               PIC Z(06)9.
019300     05  FILLER                        PIC X(43).
019400*
019500 77  REC-FOUND                         PIC S9(9) COMP-5 VALUE 1.
019600 77  REC-NOT-FOUND                     PIC S9(9) COMP-5 VALUE 2.
019700 LINKAGE SECTION.
019800*
019900 PROCEDURE DIVISION.
020000******************************************************************
020100* 1000 SERIES -- MAIN LINE                                       *
020200******************************************************************
020300 1000-MAIN-LINE.
020400     PERFORM 1100-OPEN-FILES          THRU 1100-EXIT.
020500     PERFORM 2000-LOAD-WATCHLIST      THRU 2000-EXIT.
020600     PERFORM 3000-READ-REQUEST        THRU 3000-EXIT.
020700     PERFORM 4000-EDIT-AND-APPLY      THRU 4000-EXIT
020800         UNTIL WS-WRQ-EOF.
020900     PERFORM 8000-REWRITE-WATCHLIST   THRU 8000-EXIT.
021000     PERFORM 9000-FINAL-TOTALS        THRU 9000-EXIT.
021100     PERFORM 1900-CLOSE-FILES         THRU 1900-EXIT.
021200     STOP RUN.
021300*
021400 1100-OPEN-FILES.
021500     OPEN INPUT  WRQ-FILE.
021600     OPEN OUTPUT WLG-FILE.
021700 1100-EXIT.
021800     EXIT.
021900*
022000 1900-CLOSE-FILES.
022100     CLOSE WRQ-FILE.
022200     CLOSE WLG-FILE.
022300 1900-EXIT.
022400     EXIT.
022500******************************************************************
022600* 2000 SERIES -- LOAD THE WATCHLIST MASTER INTO MEMORY            *
022700******************************************************************
022800 2000-LOAD-WATCHLIST.
022900     MOVE ZERO TO WS-WCH-TABLE-COUNT.
023000     OPEN INPUT WCH-FILE.
023100 2010-READ-WATCH.
023200     READ WCH-FILE
023300         AT END GO TO 2000-EXIT.
023400     IF WCH-STATUS NOT = '00' AND WCH-STATUS NOT = '10'
023500         DISPLAY 'WCHMAINT - WCH-FILE READ ERROR ' WCH-STATUS
023600         GO TO 2000-EXIT
023700     END-IF.
023800     ADD 1 TO WS-WCH-TABLE-COUNT.
023900     SET WCH-IDX TO WS-WCH-TABLE-COUNT.
024000     MOVE WCH-ACCT-ID      TO TBL-WCH-ACCT-ID (WCH-IDX).
024100     MOVE WCH-SYMBOL       TO TBL-WCH-SYMBOL (WCH-IDX).
024200     MOVE WCH-TARGET-PRC   TO TBL-WCH-TARGET-PRC (WCH-IDX).
024300     MOVE WCH-NOTES        TO TBL-WCH-NOTES (WCH-IDX).
024400     MOVE WCH-ALERT-STATUS-CDE TO TBL-WCH-ALERT-STATUS-CDE
024500         (WCH-IDX).
024600     MOVE WCH-CREATED-DATE TO TBL-WCH-CREATED-DATE (WCH-IDX).
024700     MOVE WCH-LAST-MAINT-DATE TO TBL-WCH-LAST-MAINT-DATE
024800         (WCH-IDX).
024900     MOVE WCH-LAST-MAINT-USER TO TBL-WCH-LAST-MAINT-USER
025000         (WCH-IDX).
025100     MOVE 'Y'               TO TBL-WCH-ACTIVE-SW (WCH-IDX).
025200     GO TO 2010-READ-WATCH.
025300 2000-EXIT.
025400     CLOSE WCH-FILE.
025500     EXIT.
025600******************************************************************
025700* 3000 SERIES -- READ THE NEXT MAINTENANCE REQUEST                *
025800******************************************************************
025900 3000-READ-REQUEST.
026000     READ WRQ-FILE
026100         AT END
026200             MOVE 'Y' TO WS-WRQ-EOF-SW
026300             GO TO 3000-EXIT.
026400     IF WRQ-STATUS NOT = '00'
026500         DISPLAY 'WCHMAINT - WRQ-FILE READ ERROR ' WRQ-STATUS
026600         MOVE 'Y' TO WS-WRQ-EOF-SW
026700         GO TO 3000-EXIT
026800     END-IF.
026900     ADD 1 TO WS-REQUESTS-READ.
027000 3000-EXIT.
027100     EXIT.
027200******************************************************************
027300* 4000 SERIES -- EDIT AND APPLY ONE REQUEST                       *
027400******************************************************************
027500 4000-EDIT-AND-APPLY.
027600     MOVE 'N' TO WS-REJECT-SW.
027700     MOVE SPACES TO WS-REJECT-REASON.
027800     MOVE FUNCTION UPPER-CASE(WRQ-SYMBOL) TO WS-SYMBOL-UC.
027900     MOVE WS-SYMBOL-UC TO WRQ-SYMBOL.
028000     IF NOT WRQ-IS-ADD AND NOT WRQ-IS-REMOVE
028100         MOVE 'Y' TO WS-REJECT-SW
028200         MOVE 'invalid action code' TO WS-REJECT-REASON
028300         GO TO 4000-CONTINUE
028400     END-IF.
028500     IF WRQ-SYMBOL = SPACES
028600         MOVE 'Y' TO WS-REJECT-SW
028700         MOVE 'symbol required' TO WS-REJECT-REASON
028800         GO TO 4000-CONTINUE
028900     END-IF.
029000     PERFORM 4100-FIND-WATCH THRU 4100-EXIT.
029100     IF WRQ-IS-ADD
029200         PERFORM 5000-ADD-ENTRY THRU 5000-EXIT
029300     ELSE
029400         PERFORM 5100-REMOVE-ENTRY THRU 5100-EXIT
029500     END-IF.
029600 4000-CONTINUE.
029700     PERFORM 6000-WRITE-DETAIL-LINE   THRU 6000-EXIT.
029800     PERFORM 3000-READ-REQUEST        THRU 3000-EXIT.
029900 4000-EXIT.
030000     EXIT.
030100*
030200 4100-FIND-WATCH.
030300     MOVE ZERO TO WS-FOUND-WCH-IDX.
030400     MOVE REC-NOT-FOUND TO WS-WCH-FOUND-CDE.
030500     IF WS-WCH-TABLE-COUNT = ZERO
030600         GO TO 4100-EXIT
030700     END-IF.
030800     MOVE 1 TO WCH-IDX.
030900 4110-SEARCH-WATCH.
031000     IF WCH-IDX > WS-WCH-TABLE-COUNT
031100         GO TO 4100-EXIT
031200     END-IF.
031300     IF TBL-WCH-IS-ACTIVE (WCH-IDX)
031400             AND TBL-WCH-ACCT-ID (WCH-IDX) = WRQ-ACCT-ID
031500             AND TBL-WCH-SYMBOL (WCH-IDX) = WRQ-SYMBOL
031600         MOVE WCH-IDX TO WS-FOUND-WCH-IDX
031700         MOVE REC-FOUND TO WS-WCH-FOUND-CDE
031800         GO TO 4100-EXIT
031900     END-IF.
032000     ADD 1 TO WCH-IDX.
032100     GO TO 4110-SEARCH-WATCH.
032200 4100-EXIT.
032300     EXIT.
032400******************************************************************
032500* 5000 SERIES -- ADD OR REMOVE ONE WATCHLIST ENTRY                *
032600******************************************************************
032700 5000-ADD-ENTRY.
032800     IF WS-WCH-FOUND-CDE = REC-FOUND
032900         MOVE 'Y' TO WS-REJECT-SW
033000         MOVE 'already in watchlist' TO WS-REJECT-REASON
033100         GO TO 5000-EXIT
033200     END-IF.
033300     IF WS-WCH-TABLE-COUNT >= 10000
033400         MOVE 'Y' TO WS-REJECT-SW
033500         MOVE 'watchlist table full' TO WS-REJECT-REASON
033600         GO TO 5000-EXIT
033700     END-IF.
033800     ADD 1 TO WS-WCH-TABLE-COUNT.
033900     SET WCH-IDX TO WS-WCH-TABLE-COUNT.
034000     MOVE WRQ-ACCT-ID       TO TBL-WCH-ACCT-ID (WCH-IDX).
034100     MOVE WRQ-SYMBOL        TO TBL-WCH-SYMBOL (WCH-IDX).
034200     MOVE WRQ-TARGET-PRC    TO TBL-WCH-TARGET-PRC (WCH-IDX).
034300     MOVE WRQ-NOTES         TO TBL-WCH-NOTES (WCH-IDX).
034400     MOVE 'P' TO TBL-WCH-ALERT-STATUS-CDE (WCH-IDX).
034500     MOVE SPACES TO TBL-WCH-CREATED-DATE (WCH-IDX).
034600     MOVE SPACES TO TBL-WCH-LAST-MAINT-DATE (WCH-IDX).
034700     MOVE 'WCHMAINT' TO TBL-WCH-LAST-MAINT-USER (WCH-IDX).
034800     MOVE 'Y'                TO TBL-WCH-ACTIVE-SW (WCH-IDX).
034900     ADD 1 TO WS-REQUESTS-ADDED.
035000 5000-EXIT.
035100     EXIT.
035200*
035300 5100-REMOVE-ENTRY.
035400     IF WS-WCH-FOUND-CDE = REC-NOT-FOUND
035500         MOVE 'Y' TO WS-REJECT-SW
035600         MOVE 'not found' TO WS-REJECT-REASON
035700         GO TO 5100-EXIT
035800     END-IF.
035900     MOVE 'N' TO TBL-WCH-ACTIVE-SW (WS-FOUND-WCH-IDX).
036000     ADD 1 TO WS-REQUESTS-REMOVED.
036100 5100-EXIT.
036200     EXIT.
036300******************************************************************
036400* 6000 SERIES -- WRITE ONE ACTION LOG LINE                       *
036500******************************************************************
036600 6000-WRITE-DETAIL-LINE.
036700     MOVE SPACES            TO WLG-LINE-AREA.
036800     MOVE WRQ-ACTION-CDE     TO WLD-ACTION.
036900     MOVE WRQ-ACCT-ID        TO WLD-ACCT-ID.
037000     MOVE WRQ-SYMBOL         TO WLD-SYMBOL.
037100     MOVE WRQ-TARGET-PRC     TO WLD-TARGET-PRC.
037200     IF WS-WRQ-REJECTED
037300         MOVE 'REJECTED'     TO WLD-STATUS
037400         MOVE WS-REJECT-REASON TO WLD-REASON
037500         ADD 1 TO WS-REQUESTS-REJECTED
037600     ELSE
037700         MOVE 'APPLIED'      TO WLD-STATUS
037800     END-IF.
037900     WRITE WLG-PRINT-LINE FROM WLG-DETAIL-LINE.
038000 6000-EXIT.
038100     EXIT.
038200******************************************************************
038300* 8000 SERIES -- REWRITE THE WATCHLIST MASTER FROM THE UPDATED   *
038400* IN-MEMORY TABLE (REMOVED ENTRIES ARE OMITTED)                  *
038500******************************************************************
038600 8000-REWRITE-WATCHLIST.
038700     OPEN OUTPUT WCH-FILE.
038800     MOVE 1 TO WCH-IDX.
038900 8010-REWRITE-WATCH.
039000     IF WCH-IDX > WS-WCH-TABLE-COUNT
039100         GO TO 8000-REWRITE-DONE
039200     END-IF.
039300     IF TBL-WCH-IS-ACTIVE (WCH-IDX)
039400         MOVE TBL-WCH-ACCT-ID (WCH-IDX)     TO WCH-ACCT-ID
039500         MOVE TBL-WCH-SYMBOL (WCH-IDX)      TO WCH-SYMBOL
039600         MOVE TBL-WCH-TARGET-PRC (WCH-IDX)  TO WCH-TARGET-PRC
039700         MOVE TBL-WCH-NOTES (WCH-IDX)       TO WCH-NOTES
039800         MOVE TBL-WCH-ALERT-STATUS-CDE (WCH-IDX)
039900             TO WCH-ALERT-STATUS-CDE
040000         MOVE TBL-WCH-CREATED-DATE (WCH-IDX)
040100             TO WCH-CREATED-DATE
040200         MOVE TBL-WCH-LAST-MAINT-DATE (WCH-IDX)
040300             TO WCH-LAST-MAINT-DATE
040400         MOVE TBL-WCH-LAST-MAINT-USER (WCH-IDX)
040500             TO WCH-LAST-MAINT-USER
040600         MOVE SPACES TO FILLER OF WCH-ITEM
040700         WRITE WCH-ITEM
040800     END-IF.
040900     ADD 1 TO WCH-IDX.
041000     GO TO 8010-REWRITE-WATCH.
041100 8000-REWRITE-DONE.
041200     CLOSE WCH-FILE.
041300 8000-EXIT.
041400     EXIT.
041500******************************************************************
041600* 9000 SERIES -- FINAL RUN TOTALS LINE                            *
041700******************************************************************
041800 9000-FINAL-TOTALS.
041900     MOVE SPACES                TO WLG-LINE-AREA.
042000     MOVE WS-REQUESTS-READ      TO WLF-READ-CT.
042100     MOVE WS-REQUESTS-ADDED     TO WLF-ADDED-CT.
042200     MOVE WS-REQUESTS-REMOVED   TO WLF-REMOVED-CT.
042300     MOVE WS-REQUESTS-REJECTED  TO WLF-REJECTED-CT.
042400     WRITE WLG-PRINT-LINE FROM WLG-FINAL-TOTAL-LINE.
042500 9000-EXIT.
042600     EXIT.
