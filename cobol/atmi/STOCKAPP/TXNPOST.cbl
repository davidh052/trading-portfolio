000100*(c) 1987,2024 BILLPRO SECURITIES DATA CENTER. ALL RIGHTS RESERVED.
000200*
000300*	THIS IS UNPUBLISHED PROPRIETARY
000400*	SOURCE CODE OF BILLPRO SECURITIES
000500*	The copyright notice above does not
000600*	evidence any actual or intended
000700*	publication of such source code.
000800*
000900* #ident	"@(#) batch/atmi/STOCKAPP/TXNPOST.cbl	$Revision: 2.9 $"
001000* static	char	sccsid[] = "@(#) batch/STOCKAPP/TXNPOST.cbl	$Revision: 2.9 $";
001100*
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID. TXNPOST.
001400 AUTHOR. R B CASTILLO.
001500 INSTALLATION. BILLPRO SECURITIES DATA CENTER.
001600 DATE-WRITTEN. 02/11/1987.
001700 DATE-COMPILED.
001800 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
001900******************************************************************
002000* TXNPOST -- TRANSACTION POSTING ENGINE                          *
002100*                                                                *
002200* READS THE SORTED TRANSACTION FILE (BUY/SELL/DEPOSIT/WITHDRAWAL) *
002300* AGAINST THE ACCOUNT MASTER AND HOLDING MASTER, EDITS EACH      *
002400* TRANSACTION, POSTS IT TO CASH AND HOLDINGS, AND PRODUCES AN    *
002500* UPDATED ACCOUNT MASTER, AN UPDATED HOLDING MASTER AND THE      *
002600* TRANSACTION REGISTER (ACCEPT/REJECT DETAIL, PER-ACCOUNT BREAK, *
002700* FINAL TOTALS).                                                 *
002800******************************************************************
002900* C H A N G E   L O G                                           *
003000*----------------------------------------------------------------*
003100* 02/11/87 RBC STK-0118 ORIGINAL CODING - REPLACES THE ON-LINE   *
003200*              BUYSR ATMI SERVICE WITH A BATCH POSTING RUN.      *
003300* 06/30/87 RBC STK-0121 ADDED WITHDRAWAL EDIT - INSUFFICIENT     *
003400*              CASH REJECT WAS FALLING THROUGH TO THE BUY EDIT. *
003500* 11/02/88 DMW STK-0144 HOLDING MASTER NOW DROPPED WHEN A SELL   *
003600*              REDUCES QUANTITY TO EXACTLY ZERO.                 *
003700* 04/18/90 DMW STK-0162 ACCOUNT BREAK TOTALS WERE NOT RESET ON   *
003800*              THE FIRST ACCOUNT OF THE RUN.                     *
003900* 09/09/91 RBC STK-0179 FEES NOW EXCLUDED FROM BUY COST BASIS    *
004000*              PER FINANCE MEMO 91-114.                          *
004100* 01/06/93 PQT STK-0203 WIDENED TXN-TOTAL-AMT TO S9(13)V99.      *
004200* 07/14/95 PQT STK-0231 REJECTION REASON TEXT NOW WRITTEN TO     *
004300*              THE REGISTER INSTEAD OF JUST THE JOB LOG.         *
004400* 03/22/97 LKN STK-0255 HOLDING TABLE ENLARGED TO 5000 ENTRIES   *
004500*              FOR THE EXPANDED OPTIONS DESK.                    *
004600* 10/19/98 LKN STK-0271 Y2K - TXN-DATE-YYYY NOW CARRIES THE FULL *
004700*              4-DIGIT YEAR; DROPPED THE 2-DIGIT WINDOWING LOGIC. *
004800* 02/03/99 LKN STK-0274 Y2K - ACCOUNT MASTER REWRITE CONFIRMED   *
004900*              CLEAN AFTER THE CENTURY ROLLOVER DRY RUN.         *
005000* 08/11/01 MTV STK-0302 NEW ACCOUNTS (NOT ON THE MASTER) NOW     *
005100*              REJECT WITH A REASON INSTEAD OF ABENDING.         *
005200* 05/29/04 MTV STK-0329 ACCOUNT TABLE ENLARGED TO 2000 ENTRIES.  *
005300* 12/02/07 SGH STK-0366 ROUNDED AVERAGE COST TO 2 DECIMALS PER   *
005400*              THE MOVING-AVERAGE-COST STANDARD (COMPUTE ROUNDED).*
005500* 06/15/10 SGH STK-0398 NET CASH MOVED PER ACCOUNT ADDED TO THE  *
005600*              ACCOUNT BREAK LINE FOR RECONCILIATION.            *
005700* 09/30/13 ACP STK-0431 SYMBOL NOW FOLDED TO UPPER CASE BEFORE   *
005800*              THE HOLDING TABLE LOOKUP.                        *
005900* 02/08/17 ACP STK-0467 FINAL TOTALS LINE NOW SHOWS RECORDS READ *
006000*              SEPARATELY FROM RECORDS ACCEPTED + REJECTED.      *
006100* 05/09/19 SGH STK-0481 TABLE-SEARCH AND MASTER-REWRITE LOOPS    *
006200*              RECAST AS GO TO SEARCH/REWRITE PARAGRAPHS TO      *
006300*              MATCH THE SHOP'S STANDARD SEQUENTIAL-LOOP STYLE.  *
006400* 06/03/19 ACP STK-0484 ACCOUNT LOOKUP NOW RETURNS A REC-FOUND/   *
006500*              REC-NOT-FOUND CODE LIKE THE OLD ON-LINE SERVICES   *
006600*              INSTEAD OF TESTING THE TABLE INDEX DIRECTLY.       *
006700* 06/17/19 ACP STK-0488 1100-OPEN-FILES/1900-CLOSE-FILES NO       *
006800*              LONGER OPEN/CLOSE ACCT-FILE AND HLD-FILE - THOSE   *
006900*              MASTERS ARE SELF-MANAGED BY THE LOAD AND REWRITE   *
007000*              PARAGRAPHS AND WERE BEING DOUBLE-OPENED/CLOSED.    *
007100* 06/17/19 ACP STK-0489 ACCOUNT AND HOLDING TABLES NOW CARRY THE   *
007200*              TYPE/BRANCH/SOURCE CODES AND OPEN/ACQUIRED/LAST-    *
007300*              MAINTAINED DATE STAMPS ADDED TO ACCTREC AND HLDREC  *
007400*              SO THEY SURVIVE THE LOAD/REWRITE ROUND TRIP.        *
007500******************************************************************
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SOURCE-COMPUTER.  USL-486.
007900 OBJECT-COMPUTER.  USL-486.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM.
008200*
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT ACCT-FILE ASSIGN TO ACCTMSTR
008600         ORGANIZATION IS SEQUENTIAL
008700         ACCESS MODE IS SEQUENTIAL
008800         FILE STATUS IS ACCT-STATUS.
008900     SELECT HLD-FILE ASSIGN TO HLDMSTR
009000         ORGANIZATION IS SEQUENTIAL
009100         ACCESS MODE IS SEQUENTIAL
009200         FILE STATUS IS HLD-STATUS.
009300     SELECT TXN-FILE ASSIGN TO TXNFILE
009400         ORGANIZATION IS SEQUENTIAL
009500         ACCESS MODE IS SEQUENTIAL
009600         FILE STATUS IS TXN-STATUS.
009700     SELECT REG-FILE ASSIGN TO REGRPT
009800         ORGANIZATION IS LINE SEQUENTIAL
009900         FILE STATUS IS REG-STATUS.
010000*
010100 DATA DIVISION.
010200 FILE SECTION.
010300 FD  ACCT-FILE.
010400     COPY ACCTREC.
010500*
010600 FD  HLD-FILE.
010700     COPY HLDREC.
010800*
010900 FD  TXN-FILE.
011000     COPY TXNREC.
011100*
011200 FD  REG-FILE.
011300 01  REG-PRINT-LINE                    PIC X(132).
011400*
011500 WORKING-STORAGE SECTION.
011600******************************************************************
011700* FILE STATUS BYTES                                              *
011800******************************************************************
011900 01  FILE-STATUSES.
012000     05  ACCT-STATUS                   PIC X(02) VALUE SPACES.
012100     05  HLD-STATUS                    PIC X(02) VALUE SPACES.
012200     05  TXN-STATUS                    PIC X(02) VALUE SPACES.
012300     05  REG-STATUS                    PIC X(02) VALUE SPACES.
012400******************************************************************
012500* RUN SWITCHES                                                   *
012600******************************************************************
012700 01  WS-SWITCHES.
012800     05  WS-TXN-EOF-SW                 PIC X(01) VALUE 'N'.
012900         88  WS-TXN-EOF                    VALUE 'Y'.
013000     05  WS-FIRST-TXN-SW                PIC X(01) VALUE 'Y'.
013100         88  WS-FIRST-TXN                   VALUE 'Y'.
013200     05  WS-TXN-ACCEPTED-SW             PIC X(01) VALUE 'N'.
013300         88  WS-TXN-ACCEPTED                VALUE 'Y'.
013400******************************************************************
013500* RUN COUNTERS (COMP PER SHOP STANDARD)                          *
013600******************************************************************
013700 01  WS-COUNTERS COMP.
013800     05  WS-RECORDS-READ               PIC S9(07) VALUE ZERO.
013900     05  WS-RECORDS-ACCEPTED           PIC S9(07) VALUE ZERO.
014000     05  WS-RECORDS-REJECTED           PIC S9(07) VALUE ZERO.
014100     05  WS-ACCT-TABLE-COUNT           PIC S9(07) VALUE ZERO.
014200     05  WS-HLD-TABLE-COUNT            PIC S9(07) VALUE ZERO.
014300     05  ACCT-IDX                      PIC S9(07) VALUE ZERO.
014400     05  HLD-IDX                       PIC S9(07) VALUE ZERO.
014500     05  WS-FOUND-ACCT-IDX             PIC S9(07) VALUE ZERO.
014600     05  WS-ACCT-FOUND-CDE             PIC S9(09) VALUE ZERO.
014700     05  WS-FOUND-HLD-IDX              PIC S9(07) VALUE ZERO.
014800 01  WS-ACCT-BREAK-COUNTERS COMP.
014900     05  WS-ACCT-ACCEPTED-CT           PIC S9(07) VALUE ZERO.
015000     05  WS-ACCT-REJECTED-CT           PIC S9(07) VALUE ZERO.
015100******************************************************************
015200* ACCOUNT MASTER IN-MEMORY TABLE (LOADED ASCENDING BY ACCT-ID)    *
015300******************************************************************
015400 01  ACCOUNT-TABLE.
015500     05  ACCT-TABLE-ENTRY OCCURS 1 TO 2000 TIMES
015600             DEPENDING ON WS-ACCT-TABLE-COUNT.
015700         10  TBL-ACCT-ID               PIC 9(06).
015800         10  TBL-ACCT-NAME             PIC X(30).
015900         10  TBL-ACCT-ACTIVE-CDE       PIC X(01).
016000         10  TBL-ACCT-CASH-BALANCE     PIC S9(13)V99.
016100         10  TBL-ACCT-TYPE-CDE         PIC X(02).
016200         10  TBL-ACCT-BRANCH-CDE       PIC X(04).
016300         10  TBL-ACCT-OPEN-DATE        PIC X(10).
016400         10  TBL-ACCT-LAST-MAINT-DATE  PIC X(10).
016500         10  TBL-ACCT-LAST-MAINT-USER  PIC X(08).
016600 01  TBL-ACCT-ID-ALPHA REDEFINES TBL-ACCT-ID PIC X(06).
016700******************************************************************
016800* HOLDING MASTER IN-MEMORY TABLE (LOADED ASCENDING BY ACCT-ID +   *
016900* SYMBOL). TBL-HLD-ACTIVE-SW IS AN 'N' TOMBSTONE FOR A HOLDING    *
017000* SOLD TO ZERO OR FOLDED INTO ANOTHER DURING THE RUN.             *
017100******************************************************************
017200 01  HOLDING-TABLE.
017300     05  HLD-TABLE-ENTRY OCCURS 1 TO 5000 TIMES
017400             DEPENDING ON WS-HLD-TABLE-COUNT.
017500         10  TBL-HLD-ACCT-ID           PIC 9(06).
017600         10  TBL-HLD-SYMBOL            PIC X(10).
017700         10  TBL-HLD-QUANTITY          PIC S9(11)V9999.
017800         10  TBL-HLD-AVG-COST          PIC S9(13)V99.
017900         10  TBL-HLD-SOURCE-CDE        PIC X(01).
018000         10  TBL-HLD-ACQUIRED-DATE     PIC X(10).
018100         10  TBL-HLD-LAST-MAINT-DATE   PIC X(10).
018200         10  TBL-HLD-LAST-MAINT-USER   PIC X(08).
018300         10  TBL-HLD-ACTIVE-SW         PIC X(01) VALUE 'Y'.
018400             88  TBL-HLD-IS-ACTIVE         VALUE 'Y'.
018500             88  TBL-HLD-IS-DROPPED       VALUE 'N'.
018600 01  TBL-HLD-ACCT-ID-ALPHA REDEFINES TBL-HLD-ACCT-ID PIC X(06).
018700******************************************************************
018800* EDIT AND POSTING WORK FIELDS                                   *
018900******************************************************************
019000 01  WS-EDIT-FIELDS.
019100     05  WS-REJECT-SW                  PIC X(01) VALUE 'N'.
019200         88  WS-TXN-REJECTED               VALUE 'Y'.
019300     05  WS-REJECT-REASON              PIC X(30) VALUE SPACES.
019400     05  WS-SYMBOL-UC                  PIC X(10) VALUE SPACES.
019500 01  WS-POSTING-FIELDS.
019600     05  WS-TOTAL-COST                 PIC S9(13)V99 VALUE ZERO.
019700     05  WS-OLD-COST-BASIS             PIC S9(15)V99 VALUE ZERO.
019800     05  WS-NEW-COST-BASIS             PIC S9(15)V99 VALUE ZERO.
019900     05  WS-NEW-QUANTITY                PIC S9(11)V9999 VALUE ZERO.
020000     05  WS-NEW-AVG-COST                PIC S9(13)V99 VALUE ZERO.
020100     05  WS-PROCEEDS                   PIC S9(13)V99 VALUE ZERO.
020200     05  WS-NET-CASH-MOVED             PIC S9(13)V99 VALUE ZERO.
020300 01  WS-BREAK-FIELDS.
020400     05  WS-BREAK-ACCT-ID              PIC 9(06) VALUE ZERO.
020500     05  WS-ACCT-NET-CASH              PIC S9(13)V99 VALUE ZERO.
020600******************************************************************
020700* TRANSACTION REGISTER PRINT LINE FAMILY                         *
020800* THREE REDEFINES OF THE SAME 132-BYTE AREA -- DETAIL, ACCOUNT    *
020900* BREAK AND FINAL TOTALS NEVER PRINT AT THE SAME TIME.            *
021000******************************************************************
021100 01  REG-LINE-AREA.
021200     05  FILLER                        PIC X(132).
021300 01  REG-DETAIL-LINE REDEFINES REG-LINE-AREA.
021400     05  RDL-TXN-ID                    PIC Z(07)9.
021500     05  FILLER                        PIC X(02).
021600     05  RDL-ACCT-ID                   PIC Z(05)9.
021700     05  FILLER                        PIC X(02).
021800     05  RDL-TYPE                      PIC X(10).
021900     05  FILLER                        PIC X(01).
022000     05  RDL-SYMBOL                    PIC X(10).
022100     05  FILLER                        PIC X(01).
022200     05  RDL-QUANTITY                  PIC Z(07)9.9999-.
022300     05  FILLER                        PIC X(01).
022400     05  RDL-PRICE                     PIC Z(09)9.99-.
022500     05  FILLER                        PIC X(01).
022600     05  RDL-TOTAL-AMT                 PIC Z(09)9.99-.
022700     05  FILLER                        PIC X(01).
022800     05  RDL-FEES                      PIC Z(07)9.99-.
022900     05  FILLER                        PIC X(01).
023000     05  RDL-STATUS                    PIC X(10).
023100     05  RDL-REASON                    PIC X(30).
023200 01  REG-ACCOUNT-TOTAL-LINE REDEFINES REG-LINE-AREA.
023300     05  FILLER                        PIC X(04).
023400     05  RAT-LABEL                     PIC X(20) VALUE
023500             '** ACCOUNT TOTALS **'.
023600     05  RAT-ACCT-ID                   PIC Z(05)9.
023700     05  FILLER                        PIC X(03).
023800     05  RAT-ACCEPTED-LBL              PIC X(10) VALUE
023900             'ACCEPTED ='.
024000     05  RAT-ACCEPTED-CT               PIC Z(06)9.
024100     05  FILLER                        PIC X(03).
024200     05  RAT-REJECTED-LBL              PIC X(10) VALUE
024300             'REJECTED ='.
024400     05  RAT-REJECTED-CT               PIC Z(06)9.
024500     05  FILLER                        PIC X(03).
024600     05  RAT-NET-CASH-LBL              PIC X(13) VALUE
024700             'NET CASH   ='.
024800     05  RAT-NET-CASH                  PIC Z(09)9.99-.
024900     05  FILLER                        PIC X(24).
025000 01  REG-FINAL-TOTAL-LINE REDEFINES REG-LINE-AREA.
025100     05  FILLER                        PIC X(04).
025200     05  RFT-LABEL                     PIC X(20) VALUE
025300             '*** RUN TOTALS ***'.
025400     05  RFT-READ-LBL                  PIC X(10) VALUE
025500             'READ    ='.
025600     05  RFT-READ-CT                   PIC Z(06)9.
025700     05  FILLER                        PIC X(03).
025800     05  RFT-ACCEPTED-LBL              PIC X(10) VALUE
025900             'ACCEPTED ='.
026000     05  RFT-ACCEPTED-CT               PIC Z(06)9.
026100     05  FILLER                        PIC X(03).
026200     05  RFT-REJECTED-LBL              PIC X(10) VALUE
026300             'REJECTED ='.
026400     05  RFT-REJECTED-CT               PIC Z(06)9.
026500     05  FILLER                        PIC X(57).
026600*
026700 77  REC-FOUND                         PIC S9(9) COMP-5 VALUE 1.
026800 77  REC-NOT-FOUND                     PIC S9(9) COMP-5 VALUE 2.
026900*
027000*
027100 LINKAGE SECTION.
027200*
027300 PROCEDURE DIVISION.
027400******************************************************************
027500* 1000 SERIES -- MAIN LINE                                       *
027600******************************************************************
027700 1000-MAIN-LINE.
027800     PERFORM 1100-OPEN-FILES          THRU 1100-EXIT.
027900     PERFORM 2000-LOAD-ACCOUNTS       THRU 2000-EXIT.
028000     PERFORM 2100-LOAD-HOLDINGS       THRU 2100-EXIT.
028100     PERFORM 3000-READ-TXN            THRU 3000-EXIT.
028200     PERFORM 4000-EDIT-AND-POST-TXN   THRU 4000-EXIT
028300         UNTIL WS-TXN-EOF.
028400     PERFORM 8000-REWRITE-MASTERS     THRU 8000-EXIT.
028500     PERFORM 9000-FINAL-TOTALS        THRU 9000-EXIT.
028600     PERFORM 1900-CLOSE-FILES         THRU 1900-EXIT.
028700     STOP RUN.
028800*
028900 1100-OPEN-FILES.
029000     OPEN INPUT  TXN-FILE.
029100     OPEN OUTPUT REG-FILE.
029200 1100-EXIT.
029300     EXIT.
029400*
029500 1900-CLOSE-FILES.
029600     CLOSE TXN-FILE.
029700     CLOSE REG-FILE.
029800 1900-EXIT.
029900     EXIT.
030000******************************************************************
030100* 2000 SERIES -- LOAD THE ACCOUNT AND HOLDING MASTERS INTO        *
030200* MEMORY, KEYED BY ACCOUNT ID (AND SYMBOL FOR HOLDINGS).          *
030300******************************************************************
030400 2000-LOAD-ACCOUNTS.
030500     MOVE ZERO TO WS-ACCT-TABLE-COUNT.
030600     OPEN INPUT ACCT-FILE.
030700 2010-READ-ACCOUNT.
030800     READ ACCT-FILE
030900         AT END GO TO 2000-EXIT.
031000     IF ACCT-STATUS NOT = '00' AND ACCT-STATUS NOT = '10'
031100         DISPLAY 'TXNPOST - ACCT-FILE READ ERROR ' ACCT-STATUS
031200         GO TO 2000-EXIT
031300     END-IF.
031400     ADD 1 TO WS-ACCT-TABLE-COUNT.
031500     SET ACCT-IDX TO WS-ACCT-TABLE-COUNT.
031600     MOVE ACCT-ID              TO TBL-ACCT-ID (ACCT-IDX).
031700     MOVE ACCT-NAME            TO TBL-ACCT-NAME (ACCT-IDX).
031800     MOVE ACCT-ACTIVE-CDE      TO TBL-ACCT-ACTIVE-CDE (ACCT-IDX).
031900     MOVE ACCT-CASH-BALANCE    TO TBL-ACCT-CASH-BALANCE (ACCT-IDX).
032000     MOVE ACCT-TYPE-CDE        TO TBL-ACCT-TYPE-CDE (ACCT-IDX).
032100     MOVE ACCT-BRANCH-CDE      TO TBL-ACCT-BRANCH-CDE (ACCT-IDX).
032200     MOVE ACCT-OPEN-DATE       TO TBL-ACCT-OPEN-DATE (ACCT-IDX).
032300     MOVE ACCT-LAST-MAINT-DATE
032400         TO TBL-ACCT-LAST-MAINT-DATE (ACCT-IDX).
032500     MOVE ACCT-LAST-MAINT-USER
032600         TO TBL-ACCT-LAST-MAINT-USER (ACCT-IDX).
032700     GO TO 2010-READ-ACCOUNT.
032800 2000-EXIT.
032900     CLOSE ACCT-FILE.
033000     EXIT.
033100*
033200 2100-LOAD-HOLDINGS.
033300     MOVE ZERO TO WS-HLD-TABLE-COUNT.
033400     OPEN INPUT HLD-FILE.
033500 2110-READ-HOLDING.
033600     READ HLD-FILE
033700         AT END GO TO 2100-EXIT.
033800     IF HLD-STATUS NOT = '00' AND HLD-STATUS NOT = '10'
033900         DISPLAY 'TXNPOST - HLD-FILE READ ERROR ' HLD-STATUS
034000         GO TO 2100-EXIT
034100     END-IF.
034200     ADD 1 TO WS-HLD-TABLE-COUNT.
034300     SET HLD-IDX TO WS-HLD-TABLE-COUNT.
034400     MOVE HLD-ACCT-ID    TO TBL-HLD-ACCT-ID (HLD-IDX).
034500     MOVE HLD-SYMBOL     TO TBL-HLD-SYMBOL (HLD-IDX).
034600     MOVE HLD-QUANTITY   TO TBL-HLD-QUANTITY (HLD-IDX).
034700     MOVE HLD-AVG-COST   TO TBL-HLD-AVG-COST (HLD-IDX).
034800     MOVE HLD-SOURCE-CDE TO TBL-HLD-SOURCE-CDE (HLD-IDX).
034900     MOVE HLD-ACQUIRED-DATE
035000         TO TBL-HLD-ACQUIRED-DATE (HLD-IDX).
035100     MOVE HLD-LAST-MAINT-DATE
035200         TO TBL-HLD-LAST-MAINT-DATE (HLD-IDX).
035300     MOVE HLD-LAST-MAINT-USER
035400         TO TBL-HLD-LAST-MAINT-USER (HLD-IDX).
035500     MOVE 'Y'             TO TBL-HLD-ACTIVE-SW (HLD-IDX).
035600     GO TO 2110-READ-HOLDING.
035700 2100-EXIT.
035800     CLOSE HLD-FILE.
035900     EXIT.
036000******************************************************************
036100* 3000 SERIES -- READ THE NEXT TRANSACTION RECORD                 *
036200******************************************************************
036300 3000-READ-TXN.
036400     READ TXN-FILE
036500         AT END
036600             MOVE 'Y' TO WS-TXN-EOF-SW
036700             GO TO 3000-EXIT.
036800     IF TXN-STATUS NOT = '00'
036900         DISPLAY 'TXNPOST - TXN-FILE READ ERROR ' TXN-STATUS
037000         MOVE 'Y' TO WS-TXN-EOF-SW
037100         GO TO 3000-EXIT
037200     END-IF.
037300     ADD 1 TO WS-RECORDS-READ.
037400 3000-EXIT.
037500     EXIT.
037600******************************************************************
037700* 4000 SERIES -- EDIT, POST AND LOG ONE TRANSACTION, THEN BREAK   *
037800* ON ACCOUNT-ID CHANGE BEFORE READING THE NEXT RECORD.            *
037900******************************************************************
038000 4000-EDIT-AND-POST-TXN.
038100     PERFORM 7000-CHECK-ACCOUNT-BREAK THRU 7000-EXIT.
038200     MOVE 'N' TO WS-REJECT-SW.
038300     MOVE SPACES TO WS-REJECT-REASON.
038400     PERFORM 4100-EDIT-TXN            THRU 4100-EXIT.
038500     IF NOT WS-TXN-REJECTED
038600         PERFORM 5000-POST-TXN        THRU 5000-EXIT
038700     END-IF.
038800     PERFORM 6000-WRITE-DETAIL-LINE   THRU 6000-EXIT.
038900     PERFORM 3000-READ-TXN            THRU 3000-EXIT.
039000 4000-EXIT.
039100     EXIT.
039200******************************************************************
039300* 4100 -- TRANSACTION INPUT VALIDATOR                            *
039400******************************************************************
039500 4100-EDIT-TXN.
039600     MOVE FUNCTION UPPER-CASE(TXN-SYMBOL) TO WS-SYMBOL-UC.
039700     MOVE WS-SYMBOL-UC TO TXN-SYMBOL.
039800     IF NOT TXN-IS-BUY AND NOT TXN-IS-SELL
039900             AND NOT TXN-IS-DEPOSIT AND NOT TXN-IS-WITHDRAWAL
040000         MOVE 'Y' TO WS-REJECT-SW
040100         MOVE 'invalid transaction type' TO WS-REJECT-REASON
040200         GO TO 4100-EXIT
040300     END-IF.
040400     IF (TXN-IS-BUY OR TXN-IS-SELL) AND TXN-SYMBOL = SPACES
040500         MOVE 'Y' TO WS-REJECT-SW
040600         MOVE 'symbol required' TO WS-REJECT-REASON
040700         GO TO 4100-EXIT
040800     END-IF.
040900     IF (TXN-IS-BUY OR TXN-IS-SELL) AND TXN-QUANTITY NOT > ZERO
041000         MOVE 'Y' TO WS-REJECT-SW
041100         MOVE 'quantity must be positive' TO WS-REJECT-REASON
041200         GO TO 4100-EXIT
041300     END-IF.
041400     IF (TXN-IS-BUY OR TXN-IS-SELL) AND TXN-PRICE NOT > ZERO
041500         MOVE 'Y' TO WS-REJECT-SW
041600         MOVE 'price must be positive' TO WS-REJECT-REASON
041700         GO TO 4100-EXIT
041800     END-IF.
041900     PERFORM 4200-FIND-ACCOUNT        THRU 4200-EXIT.
042000     IF WS-ACCT-FOUND-CDE = REC-NOT-FOUND
042100         MOVE 'Y' TO WS-REJECT-SW
042200         MOVE 'account not on master' TO WS-REJECT-REASON
042300     END-IF.
042400 4100-EXIT.
042500     EXIT.
042600*
042700 4200-FIND-ACCOUNT.
042800     MOVE ZERO TO WS-FOUND-ACCT-IDX.
042900     MOVE REC-NOT-FOUND TO WS-ACCT-FOUND-CDE.
043000     IF WS-ACCT-TABLE-COUNT = ZERO
043100         GO TO 4200-EXIT
043200     END-IF.
043300     MOVE 1 TO ACCT-IDX.
043400 4210-SEARCH-ACCOUNT.
043500     IF ACCT-IDX > WS-ACCT-TABLE-COUNT
043600         GO TO 4200-EXIT
043700     END-IF.
043800     IF TBL-ACCT-ID (ACCT-IDX) = TXN-ACCT-ID
043900         MOVE ACCT-IDX TO WS-FOUND-ACCT-IDX
044000         MOVE REC-FOUND TO WS-ACCT-FOUND-CDE
044100         GO TO 4200-EXIT
044200     END-IF.
044300     ADD 1 TO ACCT-IDX.
044400     GO TO 4210-SEARCH-ACCOUNT.
044500 4200-EXIT.
044600     EXIT.
044700*
044800 4300-FIND-HOLDING.
044900     MOVE ZERO TO WS-FOUND-HLD-IDX.
045000     IF WS-HLD-TABLE-COUNT = ZERO
045100         GO TO 4300-EXIT
045200     END-IF.
045300     MOVE 1 TO HLD-IDX.
045400 4310-SEARCH-HOLDING.
045500     IF HLD-IDX > WS-HLD-TABLE-COUNT
045600         GO TO 4300-EXIT
045700     END-IF.
045800     IF TBL-HLD-IS-ACTIVE (HLD-IDX)
045900             AND TBL-HLD-ACCT-ID (HLD-IDX) = TXN-ACCT-ID
046000             AND TBL-HLD-SYMBOL (HLD-IDX) = TXN-SYMBOL
046100         MOVE HLD-IDX TO WS-FOUND-HLD-IDX
046200         GO TO 4300-EXIT
046300     END-IF.
046400     ADD 1 TO HLD-IDX.
046500     GO TO 4310-SEARCH-HOLDING.
046600 4300-EXIT.
046700     EXIT.
046800******************************************************************
046900* 5000 SERIES -- POST THE TRANSACTION TO CASH AND HOLDINGS        *
047000******************************************************************
047100 5000-POST-TXN.
047200     EVALUATE TRUE
047300         WHEN TXN-IS-BUY
047400             PERFORM 5100-POST-BUY        THRU 5100-EXIT
047500         WHEN TXN-IS-SELL
047600             PERFORM 5200-POST-SELL       THRU 5200-EXIT
047700         WHEN TXN-IS-DEPOSIT
047800             PERFORM 5300-POST-DEPOSIT    THRU 5300-EXIT
047900         WHEN TXN-IS-WITHDRAWAL
048000             PERFORM 5400-POST-WITHDRAWAL THRU 5400-EXIT
048100     END-EVALUATE.
048200     IF NOT WS-TXN-REJECTED
048300         ADD 1 TO WS-RECORDS-ACCEPTED
048400         ADD 1 TO WS-ACCT-ACCEPTED-CT
048500         ADD WS-NET-CASH-MOVED TO WS-ACCT-NET-CASH
048600     END-IF.
048700 5000-EXIT.
048800     EXIT.
048900*
049000 5100-POST-BUY.
049100     COMPUTE WS-TOTAL-COST ROUNDED = TXN-TOTAL-AMT + TXN-FEES.
049200     IF WS-TOTAL-COST > TBL-ACCT-CASH-BALANCE (WS-FOUND-ACCT-IDX)
049300         MOVE 'Y' TO WS-REJECT-SW
049400         MOVE 'insufficient cash balance' TO WS-REJECT-REASON
049500         GO TO 5100-EXIT
049600     END-IF.
049700     SUBTRACT WS-TOTAL-COST
049800         FROM TBL-ACCT-CASH-BALANCE (WS-FOUND-ACCT-IDX).
049900     COMPUTE WS-NET-CASH-MOVED ROUNDED = ZERO - WS-TOTAL-COST.
050000     PERFORM 4300-FIND-HOLDING THRU 4300-EXIT.
050100     IF WS-FOUND-HLD-IDX = ZERO
050200         PERFORM 5150-OPEN-NEW-HOLDING THRU 5150-EXIT
050300     ELSE
050400         COMPUTE WS-OLD-COST-BASIS ROUNDED =
050500             TBL-HLD-QUANTITY (WS-FOUND-HLD-IDX) *
050600             TBL-HLD-AVG-COST (WS-FOUND-HLD-IDX)
050700         COMPUTE WS-NEW-COST-BASIS ROUNDED =
050800             WS-OLD-COST-BASIS + TXN-TOTAL-AMT
050900         COMPUTE WS-NEW-QUANTITY =
051000             TBL-HLD-QUANTITY (WS-FOUND-HLD-IDX) + TXN-QUANTITY
051100         COMPUTE WS-NEW-AVG-COST ROUNDED =
051200             WS-NEW-COST-BASIS / WS-NEW-QUANTITY
051300         MOVE WS-NEW-QUANTITY
051400             TO TBL-HLD-QUANTITY (WS-FOUND-HLD-IDX)
051500         MOVE WS-NEW-AVG-COST
051600             TO TBL-HLD-AVG-COST (WS-FOUND-HLD-IDX)
051700     END-IF.
051800 5100-EXIT.
051900     EXIT.
052000*
052100 5150-OPEN-NEW-HOLDING.
052200     IF WS-HLD-TABLE-COUNT >= 5000
052300         DISPLAY 'TXNPOST - HOLDING TABLE FULL'
052400         GO TO 5150-EXIT
052500     END-IF.
052600     ADD 1 TO WS-HLD-TABLE-COUNT.
052700     SET HLD-IDX TO WS-HLD-TABLE-COUNT.
052800     MOVE TXN-ACCT-ID    TO TBL-HLD-ACCT-ID (HLD-IDX).
052900     MOVE TXN-SYMBOL     TO TBL-HLD-SYMBOL (HLD-IDX).
053000     MOVE TXN-QUANTITY   TO TBL-HLD-QUANTITY (HLD-IDX).
053100     MOVE TXN-PRICE      TO TBL-HLD-AVG-COST (HLD-IDX).
053200     MOVE 'B'             TO TBL-HLD-SOURCE-CDE (HLD-IDX).
053300     MOVE TXN-DATE        TO TBL-HLD-ACQUIRED-DATE (HLD-IDX).
053400     MOVE TXN-DATE        TO TBL-HLD-LAST-MAINT-DATE (HLD-IDX).
053500     MOVE 'TXNPOST'       TO TBL-HLD-LAST-MAINT-USER (HLD-IDX).
053600     MOVE 'Y'             TO TBL-HLD-ACTIVE-SW (HLD-IDX).
053700 5150-EXIT.
053800     EXIT.
053900*
054000 5200-POST-SELL.
054100     PERFORM 4300-FIND-HOLDING THRU 4300-EXIT.
054200     IF WS-FOUND-HLD-IDX = ZERO
054300         MOVE 'Y' TO WS-REJECT-SW
054400         MOVE 'no holdings found' TO WS-REJECT-REASON
054500         GO TO 5200-EXIT
054600     END-IF.
054700     IF TBL-HLD-QUANTITY (WS-FOUND-HLD-IDX) < TXN-QUANTITY
054800         MOVE 'Y' TO WS-REJECT-SW
054900         MOVE 'insufficient shares' TO WS-REJECT-REASON
055000         GO TO 5200-EXIT
055100     END-IF.
055200     COMPUTE WS-PROCEEDS ROUNDED = TXN-TOTAL-AMT - TXN-FEES.
055300     ADD WS-PROCEEDS
055400         TO TBL-ACCT-CASH-BALANCE (WS-FOUND-ACCT-IDX).
055500     MOVE WS-PROCEEDS TO WS-NET-CASH-MOVED.
055600     SUBTRACT TXN-QUANTITY
055700         FROM TBL-HLD-QUANTITY (WS-FOUND-HLD-IDX).
055800     IF TBL-HLD-QUANTITY (WS-FOUND-HLD-IDX) = ZERO
055900         MOVE 'N' TO TBL-HLD-ACTIVE-SW (WS-FOUND-HLD-IDX)
056000     END-IF.
056100 5200-EXIT.
056200     EXIT.
056300*
056400 5300-POST-DEPOSIT.
056500     ADD TXN-TOTAL-AMT
056600         TO TBL-ACCT-CASH-BALANCE (WS-FOUND-ACCT-IDX).
056700     MOVE TXN-TOTAL-AMT TO WS-NET-CASH-MOVED.
056800 5300-EXIT.
056900     EXIT.
057000*
057100 5400-POST-WITHDRAWAL.
057200     IF TXN-TOTAL-AMT > TBL-ACCT-CASH-BALANCE (WS-FOUND-ACCT-IDX)
057300         MOVE 'Y' TO WS-REJECT-SW
057400         MOVE 'insufficient cash balance for withdrawal'
057500             TO WS-REJECT-REASON
057600         GO TO 5400-EXIT
057700     END-IF.
057800     SUBTRACT TXN-TOTAL-AMT
057900         FROM TBL-ACCT-CASH-BALANCE (WS-FOUND-ACCT-IDX).
058000     COMPUTE WS-NET-CASH-MOVED ROUNDED = ZERO - TXN-TOTAL-AMT.
058100 5400-EXIT.
058200     EXIT.
058300******************************************************************
058400* 6000 SERIES -- WRITE ONE REGISTER DETAIL LINE                  *
058500******************************************************************
058600 6000-WRITE-DETAIL-LINE.
058700     MOVE SPACES            TO REG-LINE-AREA.
058800     MOVE TXN-ID             TO RDL-TXN-ID.
058900     MOVE TXN-ACCT-ID        TO RDL-ACCT-ID.
059000     MOVE TXN-TYPE-CDE       TO RDL-TYPE.
059100     MOVE TXN-SYMBOL         TO RDL-SYMBOL.
059200     MOVE TXN-QUANTITY       TO RDL-QUANTITY.
059300     MOVE TXN-PRICE          TO RDL-PRICE.
059400     MOVE TXN-TOTAL-AMT      TO RDL-TOTAL-AMT.
059500     MOVE TXN-FEES           TO RDL-FEES.
059600     IF WS-TXN-REJECTED
059700         MOVE 'REJECTED'     TO RDL-STATUS
059800         MOVE WS-REJECT-REASON TO RDL-REASON
059900         ADD 1 TO WS-RECORDS-REJECTED
060000         ADD 1 TO WS-ACCT-REJECTED-CT
060100     ELSE
060200         MOVE 'ACCEPTED'     TO RDL-STATUS
060300     END-IF.
060400     WRITE REG-PRINT-LINE FROM REG-DETAIL-LINE.
060500 6000-EXIT.
060600     EXIT.
060700******************************************************************
060800* 7000 SERIES -- ACCOUNT-ID CONTROL BREAK ON THE SORTED           *
060900* TRANSACTION FILE                                                *
061000******************************************************************
061100 7000-CHECK-ACCOUNT-BREAK.
061200     IF WS-FIRST-TXN
061300         MOVE 'N' TO WS-FIRST-TXN-SW
061400         MOVE TXN-ACCT-ID TO WS-BREAK-ACCT-ID
061500         MOVE ZERO TO WS-ACCT-ACCEPTED-CT
061600         MOVE ZERO TO WS-ACCT-REJECTED-CT
061700         MOVE ZERO TO WS-ACCT-NET-CASH
061800         GO TO 7000-EXIT
061900     END-IF.
062000     IF TXN-ACCT-ID NOT = WS-BREAK-ACCT-ID
062100         PERFORM 7100-WRITE-ACCOUNT-TOTALS THRU 7100-EXIT
062200         MOVE TXN-ACCT-ID TO WS-BREAK-ACCT-ID
062300         MOVE ZERO TO WS-ACCT-ACCEPTED-CT
062400         MOVE ZERO TO WS-ACCT-REJECTED-CT
062500         MOVE ZERO TO WS-ACCT-NET-CASH
062600     END-IF.
062700 7000-EXIT.
062800     EXIT.
062900*
063000 7100-WRITE-ACCOUNT-TOTALS.
063100     MOVE SPACES             TO REG-LINE-AREA.
063200     MOVE WS-BREAK-ACCT-ID   TO RAT-ACCT-ID.
063300     MOVE WS-ACCT-ACCEPTED-CT TO RAT-ACCEPTED-CT.
063400     MOVE WS-ACCT-REJECTED-CT TO RAT-REJECTED-CT.
063500     MOVE WS-ACCT-NET-CASH   TO RAT-NET-CASH.
063600     WRITE REG-PRINT-LINE FROM REG-ACCOUNT-TOTAL-LINE.
063700 7100-EXIT.
063800     EXIT.
063900******************************************************************
064000* 8000 SERIES -- REWRITE THE ACCOUNT AND HOLDING MASTERS FROM     *
064100* THE UPDATED IN-MEMORY TABLES (DROPPED HOLDINGS ARE OMITTED).    *
064200******************************************************************
064300 8000-REWRITE-MASTERS.
064400     PERFORM 7100-WRITE-ACCOUNT-TOTALS THRU 7100-EXIT.
064500     PERFORM 8100-REWRITE-ACCOUNTS     THRU 8100-EXIT.
064600     PERFORM 8200-REWRITE-HOLDINGS     THRU 8200-EXIT.
064700 8000-EXIT.
064800     EXIT.
064900*
065000 8100-REWRITE-ACCOUNTS.
065100     OPEN OUTPUT ACCT-FILE.
065200     MOVE 1 TO ACCT-IDX.
065300 8110-REWRITE-ACCOUNT.
065400     IF ACCT-IDX > WS-ACCT-TABLE-COUNT
065500         GO TO 8100-EXIT
065600     END-IF.
065700     MOVE TBL-ACCT-ID (ACCT-IDX)          TO ACCT-ID.
065800     MOVE TBL-ACCT-NAME (ACCT-IDX)        TO ACCT-NAME.
065900     MOVE TBL-ACCT-ACTIVE-CDE (ACCT-IDX)  TO ACCT-ACTIVE-CDE.
066000     MOVE TBL-ACCT-CASH-BALANCE (ACCT-IDX)
066100         TO ACCT-CASH-BALANCE.
066200     MOVE TBL-ACCT-TYPE-CDE (ACCT-IDX)    TO ACCT-TYPE-CDE.
066300     MOVE TBL-ACCT-BRANCH-CDE (ACCT-IDX)  TO ACCT-BRANCH-CDE.
066400     MOVE TBL-ACCT-OPEN-DATE (ACCT-IDX)   TO ACCT-OPEN-DATE.
066500     MOVE TBL-ACCT-LAST-MAINT-DATE (ACCT-IDX)
066600         TO ACCT-LAST-MAINT-DATE.
066700     MOVE TBL-ACCT-LAST-MAINT-USER (ACCT-IDX)
066800         TO ACCT-LAST-MAINT-USER.
066900     MOVE SPACES TO FILLER OF ACCT-ITEM.
067000     WRITE ACCT-ITEM.
067100     ADD 1 TO ACCT-IDX.
067200     GO TO 8110-REWRITE-ACCOUNT.
067300 8100-EXIT.
067400     CLOSE ACCT-FILE.
067500     EXIT.
067600*
067700 8200-REWRITE-HOLDINGS.
067800     OPEN OUTPUT HLD-FILE.
067900     MOVE 1 TO HLD-IDX.
068000 8210-REWRITE-HOLDING.
068100     IF HLD-IDX > WS-HLD-TABLE-COUNT
068200         GO TO 8200-EXIT
068300     END-IF.
068400     IF TBL-HLD-IS-ACTIVE (HLD-IDX)
068500         MOVE TBL-HLD-ACCT-ID (HLD-IDX)    TO HLD-ACCT-ID
068600         MOVE TBL-HLD-SYMBOL (HLD-IDX)     TO HLD-SYMBOL
068700         MOVE TBL-HLD-QUANTITY (HLD-IDX)   TO HLD-QUANTITY
068800         MOVE TBL-HLD-AVG-COST (HLD-IDX)   TO HLD-AVG-COST
068900         MOVE TBL-HLD-SOURCE-CDE (HLD-IDX) TO HLD-SOURCE-CDE
069000         MOVE TBL-HLD-ACQUIRED-DATE (HLD-IDX)
069100             TO HLD-ACQUIRED-DATE
069200         MOVE TBL-HLD-LAST-MAINT-DATE (HLD-IDX)
069300             TO HLD-LAST-MAINT-DATE
069400         MOVE TBL-HLD-LAST-MAINT-USER (HLD-IDX)
069500             TO HLD-LAST-MAINT-USER
069600         MOVE SPACES TO FILLER OF HLD-ITEM
069700         WRITE HLD-ITEM
069800     END-IF.
069900     ADD 1 TO HLD-IDX.
070000     GO TO 8210-REWRITE-HOLDING.
070100 8200-EXIT.
070200     CLOSE HLD-FILE.
070300     EXIT.
070400******************************************************************
070500* 9000 SERIES -- FINAL RUN TOTALS LINE                            *
070600******************************************************************
070700 9000-FINAL-TOTALS.
070800     MOVE SPACES              TO REG-LINE-AREA.
070900     MOVE WS-RECORDS-READ     TO RFT-READ-CT.
071000     MOVE WS-RECORDS-ACCEPTED TO RFT-ACCEPTED-CT.
071100     MOVE WS-RECORDS-REJECTED TO RFT-REJECTED-CT.
071200     WRITE REG-PRINT-LINE FROM REG-FINAL-TOTAL-LINE.
071300 9000-EXIT.
071400     EXIT.
